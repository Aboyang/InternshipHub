000100******************************************************************
000200* Author: Renan Cicero
000300* Installation: Career Services Data Centre
000400* Date Written: 1987-07-14
000500* Security: Career Services Internal Use Only
000600* Purpose: The four "look, don't change" cards - a student's
000700*          eligible-internship scan, the six-criteria filter used
000800*          by students/reps/staff alike, staff's pending-rep listing,
000900*          and the end-of-run company summary report.  The only
001000*          worker module that owns a print file; every other module
001100*          works purely against the in-memory tables PROGBAT loaded.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400* 1987-07-14  RC   Original write-up - RPT7 only, one page header,
001500*                  one detail line per internship, no control break
001600*                  (the pilot ran one company at a time).
001700* 1991-09-30  DKW  Company control break added once the business
001800*                  school and three more companies came on; one
001900*                  run-long listing was unreadable past page four.
002000* 1994-07-05  RC   Ticket CH-033 - ELIG (eligible-list scan) added
002100*                  so career services can hand a student a worksheet
002200*                  instead of reading the whole internship file to
002300*                  them over the phone.
002400* 1998-11-03  RC   Ticket CH-045 - FILT (six-criteria filter) added,
002500*                  built on top of ELIG's sort-and-print paragraphs
002600*                  once it was clear both wanted the same ascending-
002700*                  by-title listing shape.
002800* 2003-06-19  JBP  Ticket CH-061 - RPT7 now counts applications per
002900*                  internship off TBL-APPLICATION directly; the old
003000*                  count carried on TI-APPLICANT-COUNT drifted after
003100*                  a withdrawal was approved without a rebuild.
003200* 2009-02-11  JBP  Ticket CH-085 - FILT's company-rep preset and the
003300*                  sort paragraphs broken into read-one/scan-one
003400*                  shape; no in-line PERFORM loops left in the module.
003500* 2009-11-04  JBP  Ticket CH-088 - confirmed ELIG's and FILT's major/
003600*                  company/level compares need no fold of their own
003700*                  now that PROGINCL, PROGALTR and PROGBAT fold those
003800*                  fields to upper case before they ever reach the
003900*                  table; see the note at P001-SCAN-ONE-INTERNSHIP
004000*                  and at P002-SCAN-ONE-INTERNSHIP below.
004100* 2009-12-02  JBP  Ticket CH-092 - PREP (pending-rep listing) added.
004200*                  Staff had no batch card at all for "which reps are
004300*                  waiting on a decision" - they were asking the DBA to
004400*                  run an ad hoc query against the user file.  Built on
004500*                  the same scan/sort-free listing shape as ELIG/FILT,
004600*                  minus the sort since there is no title field to sort
004700*                  a rep list by.
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    PROGLIST.
005100 AUTHOR.        RENAN CICERO.
005200 INSTALLATION.  CAREER SERVICES DATA CENTRE.
005300 DATE-WRITTEN.  1987-07-14.
005400 DATE-COMPILED.
005500 SECURITY.      CAREER SERVICES INTERNAL USE ONLY.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SUMRPT-FILE ASSIGN TO SUMRPT
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WS-FS-RPT.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SUMRPT-FILE
007100     LABEL RECORD IS STANDARD.
007200 01  PRT-LINE                         PIC X(132).
007300
007400 WORKING-STORAGE SECTION.
007500 77  WS-FS-RPT                        PIC 99 VALUE ZERO.
007600
007700*    WS-FOUND-SW DOUBLES FOR "IS THE STUDENT/CALLER ON FILE" IN P001
007800*    AND P002; WS-MATCH-SW CARRIES THE ROLLING YES/NO ANSWER WHILE
007900*    P002-SCAN-ONE-INTERNSHIP WORKS THROUGH ITS SIX CRITERIA.
008000 01  WS-SWITCHES.
008100     03  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
008200         88  REC-WAS-FOUND            VALUE 'Y'.
008300     03  WS-REPORT-OPEN-SW            PIC X(01) VALUE 'N'.
008400         88  REPORT-IS-OPEN           VALUE 'Y'.
008500     03  WS-MATCH-SW                  PIC X(01) VALUE 'Y'.
008600         88  ROW-IS-MATCH             VALUE 'Y'.
008700     03  WS-DATE-CRIT-SW              PIC X(01) VALUE 'N'.
008800         88  DATE-CRIT-PRESENT        VALUE 'Y'.
008900     03  FILLER                       PIC X(02) VALUE SPACES.
009000
009100 01  WS-SUBSCRIPTS.
009200     03  WS-SUB-1                     PIC 9(05) COMP VALUE ZERO.
009300     03  WS-SUB-2                     PIC 9(05) COMP VALUE ZERO.
009400     03  WS-STU-ROW                   PIC 9(05) COMP VALUE ZERO.
009500     03  WS-CALLER-ROW                PIC 9(05) COMP VALUE ZERO.
009600     03  WS-BEST-ROW                  PIC 9(05) COMP VALUE ZERO.
009700     03  WS-SCAN-ROW                  PIC 9(05) COMP VALUE ZERO.
009800     03  WS-THIS-APP-COUNT            PIC 9(05) COMP VALUE ZERO.
009900     03  FILLER                       PIC X(04) VALUE SPACES.
010000
010100 01  WS-MATCH-COUNT                   PIC 9(05) COMP VALUE ZERO.
010200 01  WS-MATCH-AREA.
010300     03  WS-MATCH-ROW OCCURS 300 TIMES
010400                                      PIC 9(05) COMP.
010500
010600 01  WS-MATCH-COUNT-DISPLAY           PIC ZZ9.
010700
010800*    SIX FILT CRITERIA, LAID OUT OFF TRAN-VALUE-1 THRU TRAN-VALUE-6.
010900*    A BLANK CRITERION MEANS "DON'T FILTER ON THIS" PER CH-045.
011000 01  WS-CRITERIA-COMPANY              PIC X(20) VALUE SPACES.
011100 01  WS-CRITERIA-DATE                 PIC X(11) VALUE SPACES.
011200 01  WS-CRITERIA-DATE-PARTS REDEFINES WS-CRITERIA-DATE.
011300     03  WS-CRIT-DATE-OP              PIC X(01).
011400     03  WS-CRIT-DATE-VALUE           PIC X(10).
011500 01  WS-CRITERIA-STATUS               PIC X(09) VALUE SPACES.
011600 01  WS-CRITERIA-LEVEL                PIC X(12) VALUE SPACES.
011700 01  WS-CRITERIA-MAJOR                PIC X(10) VALUE SPACES.
011800 01  WS-CRITERIA-VISIBLE              PIC X(10) VALUE SPACES.
011900
012000 01  WS-CURRENT-COMPANY               PIC X(20) VALUE SPACES.
012100 01  WS-CO-INT-COUNT                  PIC 9(05) COMP VALUE ZERO.
012200 01  WS-CO-APP-COUNT                  PIC 9(05) COMP VALUE ZERO.
012300 01  WS-GRAND-CO-COUNT                PIC 9(05) COMP VALUE ZERO.
012400 01  WS-GRAND-INT-COUNT               PIC 9(05) COMP VALUE ZERO.
012500 01  WS-GRAND-APP-COUNT               PIC 9(05) COMP VALUE ZERO.
012600
012700*    PAGE HEADING - WRITTEN ONCE, BY P000, THE FIRST TIME ANY CARD
012800*    OPENS SUMRPT-FILE THIS RUN.
012900 01  WS-RPT-HEADING-LINE.
013000     03  FILLER                       PIC X(10) VALUE SPACES.
013100     03  RPT-HDG-TITLE                PIC X(30)
013200                                      VALUE 'INTERNSHIP SUMMARY REPORT'.
013300     03  FILLER                       PIC X(10) VALUE SPACES.
013400     03  RPT-HDG-DATE-LIT             PIC X(10) VALUE 'RUN DATE: '.
013500     03  RPT-HDG-DATE                 PIC X(10).
013600     03  FILLER                       PIC X(62) VALUE SPACES.
013700
013800*    ELIG, FILT AND PREP ALL SHARE THIS SUB-HEADING; THE TITLE TEXT
013900*    ITSELF ('ELIGIBLE INTERNSHIPS - STUDENT NNNNN', 'FILTERED
014000*    INTERNSHIP LIST' OR 'PENDING COMPANY REPS') IS BUILT AT RUN TIME
014100*    BY WHICHEVER ONE IS RUNNING.
014200 01  WS-RPT-LIST-HEADING-LINE.
014300     03  FILLER                       PIC X(05) VALUE SPACES.
014400     03  RPT-LIST-TITLE               PIC X(40) VALUE SPACES.
014500     03  FILLER                       PIC X(87) VALUE SPACES.
014600
014700*    PREP'S ONE DETAIL LINE PER PENDING REP - ID, NAME AND COMPANY
014800*    ARE ALL STAFF NEEDS TO GO FIND THE REGISTRATION CARD AND DECIDE.
014900 01  WS-RPT-REP-LINE.
015000     03  FILLER                       PIC X(05) VALUE SPACES.
015100     03  RPT-REP-ID                   PIC X(10) VALUE SPACES.
015200     03  FILLER                       PIC X(02) VALUE SPACES.
015300     03  RPT-REP-NAME                 PIC X(20) VALUE SPACES.
015400     03  FILLER                       PIC X(02) VALUE SPACES.
015500     03  RPT-REP-COMPANY              PIC X(20) VALUE SPACES.
015600     03  FILLER                       PIC X(73) VALUE SPACES.
015700
015800*    RPT7'S COMPANY CONTROL-BREAK HEADING - ONE PER COMPANY, PRINTED
015900*    BY P003-PRINT-ONE-ROW WHEN TI-COMPANY CHANGES.
016000 01  WS-RPT-COMPANY-LINE.
016100     03  FILLER                       PIC X(05) VALUE SPACES.
016200     03  RPT-CO-LIT                   PIC X(09) VALUE 'COMPANY: '.
016300     03  RPT-CO-NAME                  PIC X(20) VALUE SPACES.
016400     03  FILLER                       PIC X(98) VALUE SPACES.
016500
016600*    ONE INTERNSHIP PER DETAIL LINE, SHARED BY ALL THREE CARDS.  THE
016700*    APPLICANT-COUNT/SLOTS PAIR AT THE RIGHT READS "2/5" STYLE - HOW
016800*    MANY OF THE POSTING'S SLOTS HAVE APPLICANTS AGAINST THEM.
016900 01  WS-RPT-DETAIL-LINE.
017000     03  FILLER                       PIC X(05) VALUE SPACES.
017100     03  RPT-DET-ID                   PIC X(06) VALUE SPACES.
017200     03  FILLER                       PIC X(02) VALUE SPACES.
017300     03  RPT-DET-TITLE                PIC X(30) VALUE SPACES.
017400     03  FILLER                       PIC X(02) VALUE SPACES.
017500     03  RPT-DET-STATUS               PIC X(09) VALUE SPACES.
017600     03  FILLER                       PIC X(02) VALUE SPACES.
017700     03  RPT-DET-APP-COUNT            PIC ZZ9.
017800     03  FILLER                       PIC X(03) VALUE SPACES.
017900     03  RPT-DET-VISIBLE              PIC X(01) VALUE SPACE.
018000     03  FILLER                       PIC X(03) VALUE SPACES.
018100     03  RPT-DET-CONFIRMED            PIC Z9.
018200     03  RPT-DET-SLASH                PIC X(01) VALUE '/'.
018300     03  RPT-DET-SLOTS                PIC Z9.
018400     03  FILLER                       PIC X(61) VALUE SPACES.
018500
018600*    ONE SUBTOTAL LINE PER COMPANY - CLOSES OUT A COMPANY'S GROUP OF
018700*    DETAIL LINES BEFORE THE NEXT COMPANY HEADING (OR THE GRAND
018800*    TOTALS, IF THIS WAS THE LAST COMPANY ON THE TABLE).
018900 01  WS-RPT-COFOOT-LINE.
019000     03  FILLER                       PIC X(05) VALUE SPACES.
019100     03  RPT-COF-LIT                  PIC X(16) VALUE 'COMPANY TOTALS:'.
019200     03  RPT-COF-INT-LIT              PIC X(12) VALUE 'INTERNSHIPS '.
019300     03  RPT-COF-INT-COUNT            PIC ZZ9.
019400     03  FILLER                       PIC X(03) VALUE SPACES.
019500     03  RPT-COF-APP-LIT              PIC X(13) VALUE 'APPLICATIONS '.
019600     03  RPT-COF-APP-COUNT            PIC ZZ9.
019700     03  FILLER                       PIC X(77) VALUE SPACES.
019800
019900*    RUN-WIDE TOTALS, PRINTED ONCE AT THE BOTTOM OF RPT7 - COMPANY
020000*    COUNT, INTERNSHIP COUNT, APPLICATION COUNT ACROSS THE ENTIRE
020100*    INTERNSHIP TABLE.
020200 01  WS-RPT-GRAND-LINE.
020300     03  FILLER                       PIC X(05) VALUE SPACES.
020400     03  RPT-GR-LIT                   PIC X(14) VALUE 'GRAND TOTALS:'.
020500     03  RPT-GR-CO-LIT                PIC X(10) VALUE 'COMPANIES '.
020600     03  RPT-GR-CO-COUNT              PIC ZZ9.
020700     03  FILLER                       PIC X(03) VALUE SPACES.
020800     03  RPT-GR-INT-LIT               PIC X(12) VALUE 'INTERNSHIPS '.
020900     03  RPT-GR-INT-COUNT             PIC ZZZ9.
021000     03  FILLER                       PIC X(03) VALUE SPACES.
021100     03  RPT-GR-APP-LIT               PIC X(13) VALUE 'APPLICATIONS '.
021200     03  RPT-GR-APP-COUNT             PIC ZZZZ9.
021300     03  FILLER                       PIC X(60) VALUE SPACES.
021400
021500*    ALL THREE TABLES COME IN BY REFERENCE FROM PROGBAT; PROGLIST
021600*    NEVER WRITES TO ANY OF THEM - IT ONLY READS AND PRINTS, WHICH IS
021700*    WHY IT IS THE ONE WORKER MODULE WITH NO FILE-STATUS WORK OF ITS
021800*    OWN AGAINST THE MASTERS.
021900 LINKAGE SECTION.
022000     COPY WS-MASTER-TABLES.
022100     COPY FD-TRANSACTIONS.
022200
022300 01  LK-TODAY-PARAM                   PIC X(10).
022400 01  LK-RETURN-CODE                   PIC X(02).
022500 01  LK-RESULT-MESSAGE                PIC X(60).
022600
022700 PROCEDURE DIVISION USING WS-BUSINESS-CONSTANTS
022800                          TBL-USER-CONTROL TBL-USER-AREA
022900                          TBL-INTERNSHIP-CONTROL TBL-INTERNSHIP-AREA
023000                          TBL-APPLICATION-CONTROL TBL-APPLICATION-AREA
023100                          REG-TRANSACTION
023200                          LK-TODAY-PARAM
023300                          LK-RETURN-CODE
023400                          LK-RESULT-MESSAGE.
023500
023600*    ONE TRANSACTION CARD IN, ONE OF FOUR READ-ONLY LISTINGS OUT.
023700*    ELIG, FILT AND PREP ARE ROUTED HERE FROM PROGBAT'S DISPATCH TABLE
023800*    THE SAME NIGHT THEY ARE PUNCHED; RPT7 IS THE INTERNAL CARD PROGBAT
023900*    MOVES ITSELF, ONCE, AT THE VERY END OF THE RUN.
024000 0000-MAIN.
024100     MOVE '00'   TO LK-RETURN-CODE
024200     MOVE SPACES TO LK-RESULT-MESSAGE
024300     PERFORM P000-OPEN-REPORT-IF-NEEDED
024400     EVALUATE TRAN-TYPE
024500        WHEN 'ELIG'
024600           PERFORM P001-ELIGIBLE-LIST THRU P001-FIM
024700        WHEN 'FILT'
024800           PERFORM P002-FILTER-LIST   THRU P002-FIM
024900        WHEN 'PREP'
025000           PERFORM P004-PENDING-REP-LIST THRU P004-FIM
025100        WHEN 'RPT7'
025200           PERFORM P003-SUMMARY-REPORT THRU P003-FIM
025300        WHEN OTHER
025400           MOVE '99' TO LK-RETURN-CODE
025500           MOVE 'PROGLIST CANNOT HANDLE THIS CARD'
025600                       TO LK-RESULT-MESSAGE
025700     END-EVALUATE
025800     GOBACK
025900     .
026000
026100***************************************************************
026200* Opens SUMRPT-FILE once, the first card of any kind PROGLIST
026300* ever sees, and prints the page heading - every ELIG/FILT
026400* listing and the RPT7 summary share one run-long print file.
026500***************************************************************
026600 P000-OPEN-REPORT-IF-NEEDED.
026700     IF NOT REPORT-IS-OPEN
026800        OPEN OUTPUT SUMRPT-FILE
026900        SET REPORT-IS-OPEN TO TRUE
027000        MOVE LK-TODAY-PARAM    TO RPT-HDG-DATE
027100        MOVE WS-RPT-HEADING-LINE TO PRT-LINE
027200        WRITE PRT-LINE AFTER ADVANCING C01
027300     END-IF
027400     .
027500
027600***************************************************************
027700* P001 - ELIGIBLE-LIST SCAN.  Card: TRAN-USER-ID = student.
027800* Keeps an internship only when every U4 eligibility rule holds;
027900* output sorted ascending by title.  Return codes: 00 printed
028000* (count in the message, possibly zero); 41 student not on file.
028100***************************************************************
028200 P001-ELIGIBLE-LIST.
028300     SET WS-FOUND-SW TO 'N'
028400     SET IDX-USER TO 1
028500     SEARCH TBL-USER
028600        AT END
028700           CONTINUE
028800        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
028900             AND TU-TYPE (IDX-USER) = 'S'
029000           SET WS-FOUND-SW TO 'Y'
029100     END-SEARCH
029200     IF NOT REC-WAS-FOUND
029300        MOVE '41' TO LK-RETURN-CODE
029400        MOVE 'STUDENT NOT ON FILE' TO LK-RESULT-MESSAGE
029500        GO TO P001-FIM
029600     END-IF
029700     MOVE IDX-USER TO WS-STU-ROW
029800     MOVE 0 TO WS-MATCH-COUNT
029900     SET IDX-INTERN TO 1
030000     PERFORM P001-SCAN-ONE-INTERNSHIP
030100        UNTIL IDX-INTERN > TBL-INTERNSHIP-COUNT
030200     PERFORM P00T-SORT-BY-TITLE
030300     STRING 'ELIGIBLE INTERNSHIPS - STUDENT ' DELIMITED BY SIZE
030400            TRAN-USER-ID                      DELIMITED BY SIZE
030500            INTO RPT-LIST-TITLE
030600     MOVE WS-RPT-LIST-HEADING-LINE TO PRT-LINE
030700     WRITE PRT-LINE AFTER ADVANCING 2 LINES
030800     SET WS-SUB-1 TO 1
030900     PERFORM P001-PRINT-ONE-MATCH UNTIL WS-SUB-1 > WS-MATCH-COUNT
031000     MOVE WS-MATCH-COUNT TO WS-MATCH-COUNT-DISPLAY
031100     STRING 'ELIGIBLE LIST PRINTED, ' DELIMITED BY SIZE
031200            WS-MATCH-COUNT-DISPLAY   DELIMITED BY SIZE
031300            ' FOUND'                 DELIMITED BY SIZE
031400            INTO LK-RESULT-MESSAGE
031500     .
031600 P001-SCAN-ONE-INTERNSHIP.
031700*    TICKET CH-088 - THE PLAIN EQUALS BELOW ON PREFERRED MAJOR IS
031800*    SAFE WITHOUT A FOLD HERE; PROGINCL'S CREI, PROGALTR'S EDTI AND
031900*    PROGBAT'S SEED/MASTER LOAD ALL FOLD TI-PREF-MAJOR AND
032000*    TU-STU-MAJOR TO UPPER CASE THE MOMENT THEY GO ONTO THE TABLE,
032100*    SO BOTH SIDES OF THIS COMPARE ARE ALREADY UPPER CASE BY THE
032200*    TIME THE ELIGIBLE-LIST SCAN GETS HERE.
032300     IF TI-VISIBLE (IDX-INTERN) = 'Y'
032400        AND TI-STATUS (IDX-INTERN) = 'APPROVED '
032500        AND (TI-OPEN-DATE (IDX-INTERN) = SPACES
032600             OR LK-TODAY-PARAM NOT < TI-OPEN-DATE (IDX-INTERN))
032700        AND (TI-CLOSE-DATE (IDX-INTERN) = SPACES
032800             OR LK-TODAY-PARAM NOT > TI-CLOSE-DATE (IDX-INTERN))
032900        AND TI-PREF-MAJOR (IDX-INTERN) = TU-STU-MAJOR (WS-STU-ROW)
033000        AND (TU-STU-YEAR (WS-STU-ROW) > WS-BASIC-ONLY-YEAR-LIMIT
033100             OR TI-LEVEL (IDX-INTERN) = 'BASIC       ')
033200        AND TU-STU-APPLIED-COUNT (WS-STU-ROW) < WS-MAX-APPL-PER-STUDENT
033300        AND TU-STU-ACCEPTED-ID (WS-STU-ROW) = SPACES
033400        ADD 1 TO WS-MATCH-COUNT
033500        MOVE IDX-INTERN TO WS-MATCH-ROW (WS-MATCH-COUNT)
033600     END-IF
033700     SET IDX-INTERN UP BY 1
033800     .
033900*    ONE SORTED ROW OF THE MATCH LIST PRINTS AS ONE DETAIL LINE.
034000 P001-PRINT-ONE-MATCH.
034100     PERFORM P00L-BUILD-DETAIL-LINE
034200     WRITE PRT-LINE AFTER ADVANCING 1 LINE
034300     ADD 1 TO WS-SUB-1
034400     .
034500*    COMMON EXIT FOR P001 - REACHED NORMALLY OFF THE BOTTOM OF
034600*    P001-ELIGIBLE-LIST OR EARLY, VIA GO TO, WHEN THE STUDENT ISN'T
034700*    ON FILE.
034800 P001-FIM.
034900     EXIT.
035000
035100***************************************************************
035200* P002 - SIX-CRITERIA FILTER.  Card: TRAN-USER-ID = caller;
035300* TRAN-VALUE-1 = company, TRAN-VALUE-2 = close-date criterion
035400* (<YYYY-MM-DD, >YYYY-MM-DD or YYYY-MM-DD), TRAN-VALUE-3 =
035500* status, TRAN-VALUE-4 = level, TRAN-VALUE-5 = major,
035600* TRAN-VALUE-6 = visibility keyword ('VISIBLE' or anything else
035700* meaning not-visible).  A blank criterion is not applied.
035800* Students get a forced VISIBLE/no-company preset; a company rep
035900* who leaves the company criterion blank gets their own company.
036000* Output sorted ascending by title.  Return codes: 00 printed;
036100* 51 caller not on file.
036200***************************************************************
036300 P002-FILTER-LIST.
036400     SET WS-FOUND-SW TO 'N'
036500     SET IDX-USER TO 1
036600     SEARCH TBL-USER
036700        AT END
036800           CONTINUE
036900        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
037000           SET WS-FOUND-SW TO 'Y'
037100     END-SEARCH
037200     IF NOT REC-WAS-FOUND
037300        MOVE '51' TO LK-RETURN-CODE
037400        MOVE 'FILTER CALLER NOT ON FILE' TO LK-RESULT-MESSAGE
037500        GO TO P002-FIM
037600     END-IF
037700     MOVE IDX-USER TO WS-CALLER-ROW
037800     PERFORM P002-LOAD-CRITERIA
037900     PERFORM P002-APPLY-CALLER-PRESET
038000     PERFORM P002-PARSE-DATE-CRITERION
038100     MOVE 0 TO WS-MATCH-COUNT
038200     SET IDX-INTERN TO 1
038300     PERFORM P002-SCAN-ONE-INTERNSHIP
038400        UNTIL IDX-INTERN > TBL-INTERNSHIP-COUNT
038500     PERFORM P00T-SORT-BY-TITLE
038600     MOVE 'FILTERED INTERNSHIP LIST' TO RPT-LIST-TITLE
038700     MOVE WS-RPT-LIST-HEADING-LINE TO PRT-LINE
038800     WRITE PRT-LINE AFTER ADVANCING 2 LINES
038900     SET WS-SUB-1 TO 1
039000     PERFORM P002-PRINT-ONE-MATCH UNTIL WS-SUB-1 > WS-MATCH-COUNT
039100     MOVE WS-MATCH-COUNT TO WS-MATCH-COUNT-DISPLAY
039200     STRING 'FILTER LIST PRINTED, '  DELIMITED BY SIZE
039300            WS-MATCH-COUNT-DISPLAY   DELIMITED BY SIZE
039400            ' FOUND'                 DELIMITED BY SIZE
039500            INTO LK-RESULT-MESSAGE
039600     .
039700 P002-LOAD-CRITERIA.
039800     MOVE TRAN-VALUE-1 (1:20) TO WS-CRITERIA-COMPANY
039900     MOVE TRAN-VALUE-2 (1:11) TO WS-CRITERIA-DATE
040000     MOVE TRAN-VALUE-3 (1:9)  TO WS-CRITERIA-STATUS
040100     MOVE TRAN-VALUE-4 (1:12) TO WS-CRITERIA-LEVEL
040200     MOVE TRAN-VALUE-5 (1:10) TO WS-CRITERIA-MAJOR
040300     MOVE TRAN-VALUE-6 (1:10) TO WS-CRITERIA-VISIBLE
040400     INSPECT WS-CRITERIA-COMPANY CONVERTING
040500        'abcdefghijklmnopqrstuvwxyz' TO
040600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
040700     INSPECT WS-CRITERIA-STATUS CONVERTING
040800        'abcdefghijklmnopqrstuvwxyz' TO
040900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041000     INSPECT WS-CRITERIA-LEVEL CONVERTING
041100        'abcdefghijklmnopqrstuvwxyz' TO
041200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041300     INSPECT WS-CRITERIA-MAJOR CONVERTING
041400        'abcdefghijklmnopqrstuvwxyz' TO
041500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041600     INSPECT WS-CRITERIA-VISIBLE CONVERTING
041700        'abcdefghijklmnopqrstuvwxyz' TO
041800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041900     .
042000*    A STUDENT CALLER'S OWN FILT CARD CANNOT SEE HIDDEN POSTINGS OR
042100*    NAME A COMPANY - BOTH CRITERIA ARE OVERRIDDEN REGARDLESS OF
042200*    WHAT THE CARD PUNCHED.  A REP CALLER WHO LEAVES THE COMPANY
042300*    CRITERION BLANK IS DEFAULTED TO THEIR OWN COMPANY RATHER THAN
042400*    SEEING EVERY COMPANY'S POSTINGS.
042500 P002-APPLY-CALLER-PRESET.
042600     IF TU-TYPE (WS-CALLER-ROW) = 'S'
042700        MOVE 'VISIBLE' TO WS-CRITERIA-VISIBLE
042800        MOVE SPACES    TO WS-CRITERIA-COMPANY
042900     END-IF
043000     IF TU-TYPE (WS-CALLER-ROW) = 'C'
043100        AND WS-CRITERIA-COMPANY = SPACES
043200        MOVE TU-REP-COMPANY (WS-CALLER-ROW) TO WS-CRITERIA-COMPANY
043300     END-IF
043400     .
043500*    THE CLOSE-DATE CRITERION MAY BE A BARE DATE (EXACT MATCH), OR
043600*    PREFIXED WITH < OR > FOR A BEFORE/AFTER TEST.  A CRITERION THAT
043700*    DOESN'T PARSE INTO A YYYY-MM-DD SHAPE IS TREATED AS ABSENT
043800*    RATHER THAN REJECTING THE WHOLE CARD.
043900 P002-PARSE-DATE-CRITERION.
044000     SET DATE-CRIT-PRESENT TO FALSE
044100     IF WS-CRITERIA-DATE NOT = SPACES
044200        IF WS-CRITERIA-DATE (1:1) = '<' OR WS-CRITERIA-DATE (1:1) = '>'
044300           CONTINUE
044400        ELSE
044500           MOVE WS-CRITERIA-DATE (1:10) TO WS-CRIT-DATE-VALUE
044600           MOVE SPACE                   TO WS-CRIT-DATE-OP
044700        END-IF
044800        IF WS-CRIT-DATE-VALUE (5:1) = '-' AND
044900           WS-CRIT-DATE-VALUE (8:1) = '-'
045000           SET DATE-CRIT-PRESENT TO TRUE
045100        END-IF
045200     END-IF
045300     .
045400 P002-SCAN-ONE-INTERNSHIP.
045500*    TICKET CH-088 - THE CRITERIA FIELDS COMING IN ARE ALREADY FOLDED
045600*    TO UPPER CASE BY P002-LOAD-CRITERIA ABOVE, AND TI-STATUS,
045700*    TI-PREF-MAJOR, TI-LEVEL AND TI-COMPANY ARE ALL FOLDED TO UPPER
045800*    CASE WHEN THEY ARE WRITTEN ONTO THE TABLE (SEE PROGINCL'S CREI,
045900*    PROGALTR'S EDTI AND PROGBAT'S SEED/MASTER LOAD), SO EVERY PLAIN
046000*    EQUALS BELOW IS COMPARING UPPER CASE TO UPPER CASE WITHOUT
046100*    NEEDING A FOLD OF ITS OWN HERE.
046200     SET ROW-IS-MATCH TO TRUE
046300     IF WS-CRITERIA-STATUS NOT = SPACES
046400        AND TI-STATUS (IDX-INTERN) NOT = WS-CRITERIA-STATUS
046500        SET WS-MATCH-SW TO 'N'
046600     END-IF
046700     IF WS-CRITERIA-MAJOR NOT = SPACES
046800        AND TI-PREF-MAJOR (IDX-INTERN) NOT = WS-CRITERIA-MAJOR
046900        SET WS-MATCH-SW TO 'N'
047000     END-IF
047100     IF WS-CRITERIA-LEVEL NOT = SPACES
047200        AND TI-LEVEL (IDX-INTERN) NOT = WS-CRITERIA-LEVEL
047300        SET WS-MATCH-SW TO 'N'
047400     END-IF
047500     IF WS-CRITERIA-COMPANY NOT = SPACES
047600        AND TI-COMPANY (IDX-INTERN) NOT = WS-CRITERIA-COMPANY
047700        SET WS-MATCH-SW TO 'N'
047800     END-IF
047900     IF WS-CRITERIA-VISIBLE NOT = SPACES
048000        IF WS-CRITERIA-VISIBLE (1:7) = 'VISIBLE'
048100           IF TI-VISIBLE (IDX-INTERN) NOT = 'Y'
048200              SET WS-MATCH-SW TO 'N'
048300           END-IF
048400        ELSE
048500           IF TI-VISIBLE (IDX-INTERN) NOT = 'N'
048600              SET WS-MATCH-SW TO 'N'
048700           END-IF
048800        END-IF
048900     END-IF
049000     IF DATE-CRIT-PRESENT
049100        PERFORM P002-APPLY-DATE-CRITERION
049200     END-IF
049300     IF ROW-IS-MATCH
049400        ADD 1 TO WS-MATCH-COUNT
049500        MOVE IDX-INTERN TO WS-MATCH-ROW (WS-MATCH-COUNT)
049600     END-IF
049700     SET IDX-INTERN UP BY 1
049800     .
049900*    AN INTERNSHIP WITH NO CLOSE DATE ON FILE NEVER SATISFIES A DATE
050000*    CRITERION, WHICHEVER OPERATOR WAS PUNCHED - THERE IS NOTHING TO
050100*    COMPARE AGAINST.
050200 P002-APPLY-DATE-CRITERION.
050300     IF TI-CLOSE-DATE (IDX-INTERN) = SPACES
050400        SET WS-MATCH-SW TO 'N'
050500     ELSE
050600        EVALUATE WS-CRIT-DATE-OP
050700           WHEN '<'
050800              IF TI-CLOSE-DATE (IDX-INTERN) NOT < WS-CRIT-DATE-VALUE
050900                 SET WS-MATCH-SW TO 'N'
051000              END-IF
051100           WHEN '>'
051200              IF TI-CLOSE-DATE (IDX-INTERN) NOT > WS-CRIT-DATE-VALUE
051300                 SET WS-MATCH-SW TO 'N'
051400              END-IF
051500           WHEN OTHER
051600              IF TI-CLOSE-DATE (IDX-INTERN) NOT = WS-CRIT-DATE-VALUE
051700                 SET WS-MATCH-SW TO 'N'
051800              END-IF
051900        END-EVALUATE
052000     END-IF
052100     .
052200*    SAME DETAIL-LINE BUILDER P001 USES - SEE P00L BELOW.
052300 P002-PRINT-ONE-MATCH.
052400     PERFORM P00L-BUILD-DETAIL-LINE
052500     WRITE PRT-LINE AFTER ADVANCING 1 LINE
052600     ADD 1 TO WS-SUB-1
052700     .
052800*    COMMON EXIT FOR P002, SAME SHAPE AS P001-FIM ABOVE.
052900 P002-FIM.
053000     EXIT.
053100
053200***************************************************************
053300* Shared by P001 and P002 - builds one listing detail line off
053400* the internship row WS-MATCH-ROW (WS-SUB-1) points at.
053500***************************************************************
053600 P00L-BUILD-DETAIL-LINE.
053700     MOVE TI-ID (WS-MATCH-ROW (WS-SUB-1))       TO RPT-DET-ID
053800     MOVE TI-TITLE (WS-MATCH-ROW (WS-SUB-1))    TO RPT-DET-TITLE
053900     MOVE TI-STATUS (WS-MATCH-ROW (WS-SUB-1))   TO RPT-DET-STATUS
054000     MOVE TI-VISIBLE (WS-MATCH-ROW (WS-SUB-1))  TO RPT-DET-VISIBLE
054100     MOVE TI-CONFIRMED (WS-MATCH-ROW (WS-SUB-1)) TO RPT-DET-CONFIRMED
054200     MOVE TI-SLOTS (WS-MATCH-ROW (WS-SUB-1))    TO RPT-DET-SLOTS
054300     MOVE 0 TO WS-THIS-APP-COUNT
054400     SET IDX-APPL TO 1
054500     PERFORM P00L-COUNT-ONE-APPLICATION
054600        UNTIL IDX-APPL > TBL-APPLICATION-COUNT
054700     MOVE WS-THIS-APP-COUNT TO RPT-DET-APP-COUNT
054800     MOVE WS-RPT-DETAIL-LINE TO PRT-LINE
054900     .
055000 P00L-COUNT-ONE-APPLICATION.
055100     IF TA-INT-ID (IDX-APPL) = TI-ID (WS-MATCH-ROW (WS-SUB-1))
055200        ADD 1 TO WS-THIS-APP-COUNT
055300     END-IF
055400     SET IDX-APPL UP BY 1
055500     .
055600
055700***************************************************************
055800* Selection sort of WS-MATCH-AREA ascending by TI-TITLE, used
055900* by both ELIG and FILT (U4/U6 both require title order).
056000***************************************************************
056100 P00T-SORT-BY-TITLE.
056200     IF WS-MATCH-COUNT > 1
056300        SET WS-SUB-1 TO 1
056400        PERFORM P00T-SORT-OUTER UNTIL WS-SUB-1 >= WS-MATCH-COUNT
056500     END-IF
056600     .
056700*    OUTER PASS OF THE SELECTION SORT - FINDS THE LOWEST-TITLE ROW
056800*    NOT YET PLACED AND SWAPS IT INTO WS-SUB-1'S SLOT.
056900 P00T-SORT-OUTER.
057000     SET WS-BEST-ROW TO WS-SUB-1
057100     SET WS-SUB-2 TO WS-SUB-1
057200     ADD 1 TO WS-SUB-2
057300     PERFORM P00T-SORT-INNER UNTIL WS-SUB-2 > WS-MATCH-COUNT
057400     IF WS-BEST-ROW NOT = WS-SUB-1
057500        PERFORM P00T-SWAP-ROWS
057600     END-IF
057700     SET WS-SUB-1 UP BY 1
057800     .
057900*    INNER SCAN - ONE COMPARE AGAINST THE BEST CANDIDATE SO FAR.
058000 P00T-SORT-INNER.
058100     IF TI-TITLE (WS-MATCH-ROW (WS-SUB-2))
058200        < TI-TITLE (WS-MATCH-ROW (WS-BEST-ROW))
058300        SET WS-BEST-ROW TO WS-SUB-2
058400     END-IF
058500     SET WS-SUB-2 UP BY 1
058600     .
058700*    EXCHANGES TWO SLOTS OF THE MATCH-ROW TABLE THROUGH THE
058800*    WS-SCAN-ROW SCRATCH CELL.
058900 P00T-SWAP-ROWS.
059000     MOVE WS-MATCH-ROW (WS-SUB-1)    TO WS-SCAN-ROW
059100     MOVE WS-MATCH-ROW (WS-BEST-ROW) TO WS-MATCH-ROW (WS-SUB-1)
059200     MOVE WS-SCAN-ROW                TO WS-MATCH-ROW (WS-BEST-ROW)
059300     .
059400
059500***************************************************************
059600* P003 - SUMMARY REPORT.  Internal RPT7 card moved by PROGBAT
059700* at end of run.  Lists every internship ordered by company,
059800* with a company control break, then closes the print file -
059900* RPT7 is always the last card PROGLIST ever sees in a run.
060000***************************************************************
060100 P003-SUMMARY-REPORT.
060200     MOVE 0 TO WS-MATCH-COUNT
060300     MOVE 0 TO WS-GRAND-CO-COUNT
060400     MOVE 0 TO WS-GRAND-INT-COUNT
060500     MOVE 0 TO WS-GRAND-APP-COUNT
060600     MOVE SPACES TO WS-CURRENT-COMPANY
060700     SET IDX-INTERN TO 1
060800     PERFORM P003-COLLECT-ONE-INTERNSHIP
060900        UNTIL IDX-INTERN > TBL-INTERNSHIP-COUNT
061000     PERFORM P00C-SORT-BY-COMPANY
061100     SET WS-SUB-1 TO 1
061200     PERFORM P003-PRINT-ONE-ROW UNTIL WS-SUB-1 > WS-MATCH-COUNT
061300     IF WS-CURRENT-COMPANY NOT = SPACES
061400        PERFORM P003-PRINT-COMPANY-FOOTER
061500     END-IF
061600     PERFORM P003-PRINT-GRAND-TOTALS
061700     CLOSE SUMRPT-FILE
061800     MOVE 'SUMMARY REPORT COMPLETE' TO LK-RESULT-MESSAGE
061900     .
062000*    RPT7 LISTS EVERY INTERNSHIP ON THE TABLE, NO ELIGIBILITY OR
062100*    FILTER RULES APPLIED - UNLIKE P001/P002, EVERY ROW IS A MATCH.
062200 P003-COLLECT-ONE-INTERNSHIP.
062300     ADD 1 TO WS-MATCH-COUNT
062400     MOVE IDX-INTERN TO WS-MATCH-ROW (WS-MATCH-COUNT)
062500     SET IDX-INTERN UP BY 1
062600     .
062700*    COMPANY CONTROL BREAK: A CHANGE IN TI-COMPANY FROM THE LAST ROW
062800*    PRINTED CLOSES OUT THE PRIOR COMPANY'S FOOTER (IF ANY) AND
062900*    STARTS A NEW COMPANY HEADING BEFORE THE DETAIL LINE PRINTS.
063000 P003-PRINT-ONE-ROW.
063100     IF TI-COMPANY (WS-MATCH-ROW (WS-SUB-1)) NOT = WS-CURRENT-COMPANY
063200        IF WS-CURRENT-COMPANY NOT = SPACES
063300           PERFORM P003-PRINT-COMPANY-FOOTER
063400        END-IF
063500        MOVE TI-COMPANY (WS-MATCH-ROW (WS-SUB-1)) TO WS-CURRENT-COMPANY
063600        MOVE 0 TO WS-CO-INT-COUNT
063700        MOVE 0 TO WS-CO-APP-COUNT
063800        ADD 1 TO WS-GRAND-CO-COUNT
063900        MOVE WS-CURRENT-COMPANY TO RPT-CO-NAME
064000        MOVE WS-RPT-COMPANY-LINE TO PRT-LINE
064100        WRITE PRT-LINE AFTER ADVANCING 2 LINES
064200     END-IF
064300     PERFORM P00L-BUILD-DETAIL-LINE
064400     WRITE PRT-LINE AFTER ADVANCING 1 LINE
064500     ADD 1 TO WS-CO-INT-COUNT
064600     ADD WS-THIS-APP-COUNT TO WS-CO-APP-COUNT
064700     ADD 1 TO WS-GRAND-INT-COUNT
064800     ADD WS-THIS-APP-COUNT TO WS-GRAND-APP-COUNT
064900     ADD 1 TO WS-SUB-1
065000     .
065100*    ONE SUBTOTAL LINE PER COMPANY - INTERNSHIP COUNT AND APPLICATION
065200*    COUNT FOR THE COMPANY JUST FINISHED.
065300 P003-PRINT-COMPANY-FOOTER.
065400     MOVE WS-CO-INT-COUNT TO RPT-COF-INT-COUNT
065500     MOVE WS-CO-APP-COUNT TO RPT-COF-APP-COUNT
065600     MOVE WS-RPT-COFOOT-LINE TO PRT-LINE
065700     WRITE PRT-LINE AFTER ADVANCING 2 LINES
065800     .
065900*    RUN-LONG TOTALS ACROSS EVERY COMPANY - ALWAYS THE LAST LINE
066000*    WRITTEN TO SUMRPT-FILE BEFORE IT IS CLOSED.
066100 P003-PRINT-GRAND-TOTALS.
066200     MOVE WS-GRAND-CO-COUNT  TO RPT-GR-CO-COUNT
066300     MOVE WS-GRAND-INT-COUNT TO RPT-GR-INT-COUNT
066400     MOVE WS-GRAND-APP-COUNT TO RPT-GR-APP-COUNT
066500     MOVE WS-RPT-GRAND-LINE TO PRT-LINE
066600     WRITE PRT-LINE AFTER ADVANCING 2 LINES
066700     .
066800*    COMMON EXIT FOR P003.
066900 P003-FIM.
067000     EXIT.
067100
067200***************************************************************
067300* P004 - TICKET CH-092: PENDING-REP LISTING.  Card: no fields beyond
067400* the transaction type - staff punches one PREP card to see every
067500* company rep still waiting on an approve/reject decision.  Lists
067600* TU-TYPE = 'C' AND TU-REP-APPROVED = 'N' in table order; there is no
067700* title field to sort by the way ELIG/FILT sort internships, so none
067800* is done.  Return code: 00 always (an empty pending queue is not an
067900* error, just a short report).
068000***************************************************************
068100 P004-PENDING-REP-LIST.
068200     MOVE 0 TO WS-MATCH-COUNT
068300     SET IDX-USER TO 1
068400     PERFORM P004-SCAN-ONE-USER UNTIL IDX-USER > TBL-USER-COUNT
068500     MOVE 'PENDING COMPANY REPS' TO RPT-LIST-TITLE
068600     MOVE WS-RPT-LIST-HEADING-LINE TO PRT-LINE
068700     WRITE PRT-LINE AFTER ADVANCING 2 LINES
068800     SET WS-SUB-1 TO 1
068900     PERFORM P004-PRINT-ONE-REP UNTIL WS-SUB-1 > WS-MATCH-COUNT
069000     MOVE WS-MATCH-COUNT TO WS-MATCH-COUNT-DISPLAY
069100     STRING 'PENDING REP LIST PRINTED, ' DELIMITED BY SIZE
069200            WS-MATCH-COUNT-DISPLAY      DELIMITED BY SIZE
069300            ' FOUND'                    DELIMITED BY SIZE
069400            INTO LK-RESULT-MESSAGE
069500     .
069600*    ONE ROW OF THE USER TABLE - ADDED TO THE MATCH LIST WHEN IT IS A
069700*    COMPANY REP (TYPE 'C') STILL SHOWING 'N' ON TU-REP-APPROVED.
069800 P004-SCAN-ONE-USER.
069900     IF TU-TYPE (IDX-USER) = 'C'
070000        AND TU-REP-APPROVED (IDX-USER) = 'N'
070100        ADD 1 TO WS-MATCH-COUNT
070200        MOVE IDX-USER TO WS-MATCH-ROW (WS-MATCH-COUNT)
070300     END-IF
070400     SET IDX-USER UP BY 1
070500     .
070600*    ONE MATCHED REP PRINTS AS ONE DETAIL LINE - ID, NAME, COMPANY.
070700*    SAME DIRECT-SUBSCRIPT STYLE AS P00L-BUILD-DETAIL-LINE BELOW -
070800*    WS-MATCH-ROW (WS-SUB-1) POINTS BACK AT THE REP'S TBL-USER ROW.
070900 P004-PRINT-ONE-REP.
071000     MOVE TU-ID (WS-MATCH-ROW (WS-SUB-1))
071100                 TO RPT-REP-ID
071200     MOVE TU-NAME (WS-MATCH-ROW (WS-SUB-1))
071300                 TO RPT-REP-NAME
071400     MOVE TU-REP-COMPANY (WS-MATCH-ROW (WS-SUB-1))
071500                 TO RPT-REP-COMPANY
071600     MOVE WS-RPT-REP-LINE TO PRT-LINE
071700     WRITE PRT-LINE AFTER ADVANCING 1 LINE
071800     ADD 1 TO WS-SUB-1
071900     .
072000*    COMMON EXIT FOR P004.
072100 P004-FIM.
072200     EXIT.
072300
072400***************************************************************
072500* Selection sort of WS-MATCH-AREA ascending by TI-COMPANY, used
072600* only by P003 to drive the control break.
072700***************************************************************
072800 P00C-SORT-BY-COMPANY.
072900     IF WS-MATCH-COUNT > 1
073000        SET WS-SUB-1 TO 1
073100        PERFORM P00C-SORT-OUTER UNTIL WS-SUB-1 >= WS-MATCH-COUNT
073200     END-IF
073300     .
073400*    SAME SELECTION SORT AS P00T ABOVE, ORDERED ON TI-COMPANY INSTEAD
073500*    OF TI-TITLE SO THE CONTROL BREAK IN P003-PRINT-ONE-ROW SEES EACH
073600*    COMPANY'S ROWS TOGETHER.
073700 P00C-SORT-OUTER.
073800     SET WS-BEST-ROW TO WS-SUB-1
073900     SET WS-SUB-2 TO WS-SUB-1
074000     ADD 1 TO WS-SUB-2
074100     PERFORM P00C-SORT-INNER UNTIL WS-SUB-2 > WS-MATCH-COUNT
074200     IF WS-BEST-ROW NOT = WS-SUB-1
074300        PERFORM P00C-SWAP-ROWS
074400     END-IF
074500     SET WS-SUB-1 UP BY 1
074600     .
074700*    INNER SCAN - ONE COMPARE AGAINST THE BEST CANDIDATE SO FAR.
074800 P00C-SORT-INNER.
074900     IF TI-COMPANY (WS-MATCH-ROW (WS-SUB-2))
075000        < TI-COMPANY (WS-MATCH-ROW (WS-BEST-ROW))
075100        SET WS-BEST-ROW TO WS-SUB-2
075200     END-IF
075300     SET WS-SUB-2 UP BY 1
075400     .
075500*    EXCHANGES TWO SLOTS OF THE MATCH-ROW TABLE THROUGH THE
075600*    WS-SCAN-ROW SCRATCH CELL.
075700 P00C-SWAP-ROWS.
075800     MOVE WS-MATCH-ROW (WS-SUB-1)    TO WS-SCAN-ROW
075900     MOVE WS-MATCH-ROW (WS-BEST-ROW) TO WS-MATCH-ROW (WS-SUB-1)
076000     MOVE WS-SCAN-ROW                TO WS-MATCH-ROW (WS-BEST-ROW)
076100     .
