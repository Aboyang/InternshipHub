000100******************************************************************
000200* FD-TRANSACTIONS.cpy
000300* One requested action for the nightly run.  TRAN-TYPE picks the
000400* worker module and the paragraph inside it; the seven TRAN-VALUE
000500* fields are generic parameter slots whose meaning changes with
000600* TRAN-TYPE (documented at the head of whichever paragraph reads
000700* them, the way the old parameter-card runs used to work).
000800*----------------------------------------------------------------
000900* The first record on the file is always a DATE card - TRAN-TYPE
001000* 'DATE' with the run's business date in TRAN-VALUE-1 (YYYY-MM-DD).
001100* Every open/close-date and eligibility test in the run compares
001200* against that value, never against the system clock.
001300*----------------------------------------------------------------
001400* TRAN-TYPE codes:
001500*   DATE  business-date card     REGC  register company rep
001600*   AUTH  credential check       APRC  staff approve rep
001700*   PWCH  change password        REJC  staff reject rep
001800*   CREI  create internship      TOGV  toggle visibility
001900*   EDTI  edit internship        APRI  staff approve internship
002000*   DELI  delete internship      REJI  staff reject internship
002100*   APPL  student applies        REVW  company review decision
002200*   ACPT  accept placement       WDRQ  request withdrawal
002300*   WDRA  staff approve withdrawal  WDRR  staff reject withdrawal
002400*   ELIG  eligible-list scan     FILT  six-criteria filter
002500*----------------------------------------------------------------
002600* 2004-09-14  JBP  Ticket CH-070 - split TRAN-VALUE-5 off of
002700*                  TRAN-VALUE-4 so a slot count and a close-date
002800*                  filter operator never again land in the same
002900*                  field on the same card.
003000* 2009-03-11  JBP  Ticket CH-112 - CREI card was truncating the
003100*                  description and couldn't carry both window dates
003200*                  at once; split the old five-slot layout into
003300*                  seven slots (30/50/20/15/10/10/2) wide enough for
003400*                  a full internship-create card in one record
003500*                  instead of two.
003600******************************************************************
003700 01  REG-TRANSACTION.
003800     05  TRAN-TYPE                    PIC X(04).
003900     05  TRAN-USER-ID                 PIC X(10).
004000     05  TRAN-INT-ID                  PIC X(06).
004100     05  TRAN-APP-ID                  PIC X(06).
004200     05  TRAN-VALUE-1                 PIC X(30).
004300     05  TRAN-VALUE-2                 PIC X(50).
004400     05  TRAN-VALUE-3                 PIC X(20).
004500     05  TRAN-VALUE-4                 PIC X(15).
004600     05  TRAN-VALUE-5                 PIC X(10).
004700     05  TRAN-VALUE-6                 PIC X(10).
004800     05  TRAN-VALUE-7                 PIC X(02).
004900     05  FILLER                       PIC X(06).
