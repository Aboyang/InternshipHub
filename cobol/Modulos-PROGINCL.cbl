000100******************************************************************
000200* Author: Renan Cicero
000300* Installation: Career Services Data Centre
000400* Date Written: 1987-04-20
000500* Security: Career Services Internal Use Only
000600* Purpose: Creation-type requests - a company rep registering, a
000700*          rep creating a new internship, and a student applying to
000800*          one.  CALLed from PROGBAT's dispatch table; works the
000900*          in-memory tables PROGBAT loaded, nothing is read from or
001000*          written to disk here.
001100*----------------------------------------------------------------
001200* CHANGE LOG
001300* 1987-04-20  RC   Original write-up, modelled on the registrar's
001400*                  CADASTRO module - one EVALUATE per record type,
001500*                  one PERFORM-THRU-FIM paragraph per record type.
001600* 1991-09-30  DKW  REGC split out of what used to be a combined
001700*                  student/staff/rep cadastro; reps need the
001800*                  pending-approval flag the others don't.
001900* 1994-07-05  RC   CREI slot clamping (P002) added after two
002000*                  companies posted a 50-slot internship by typo.
002100* 1996-11-22  LMS  APPL (P003) moved here from the old PROGCONS
002200*                  login module - applying isn't a credential rule.
002300* 1998-11-03  RC   Ticket CH-014 - APPL now re-checks year/level at
002400*                  apply time, not just at list time; a student
002500*                  could apply between the eligible-list run and the
002600*                  apply card if two jobs overlapped.
002700* 1999-04-08  RC   Ticket CH-022 - 5-per-rep and 3-per-student caps
002800*                  moved onto the TU-REP-CREATED-LIST / TU-STU-
002900*                  APPLIED-LIST sub-tables instead of re-scanning
003000*                  the whole internship or application table.
003100* 2003-06-19  JBP  Ticket CH-061 - CREI now reads the rep's company
003200*                  name off the user table instead of trusting
003300*                  whatever came in on the card.
003400* 2007-08-14  JBP  Ticket CH-099 - WS-RETURN-CODE values documented
003500*                  at the head of each Pxxx paragraph for the first
003600*                  time; support kept asking what '12' meant.
003700* 2009-02-11  JBP  Ticket CH-077 - CREI slot count now screened
003800*                  through WS-NUMERIC-CLASS before the clamp;
003900*                  a non-numeric punch in the slots field used to
004000*                  ride straight into TI-SLOTS unchecked.
004100* 2009-11-04  JBP  Ticket CH-088 - REGC's company name and CREI's
004200*                  level/preferred-major are folded to upper case
004300*                  before they go onto the internship or user table;
004400*                  an audit of the eligibility run turned up a
004500*                  student's mixed-case major ("Csc") never matching
004600*                  a rep's "CSC" on the internship record, because
004700*                  nothing upstream of the compare was normalizing
004800*                  either side.  Master text fields are now upper
004900*                  case from the moment they are written, same as
005000*                  the filter card criteria already were.
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    PROGINCL.
005400 AUTHOR.        RENAN CICERO.
005500 INSTALLATION.  CAREER SERVICES DATA CENTRE.
005600 DATE-WRITTEN.  1987-04-20.
005700 DATE-COMPILED.
005800 SECURITY.      CAREER SERVICES INTERNAL USE ONLY.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800 01  WS-SWITCHES.
006900     03  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
007000         88  REC-WAS-FOUND            VALUE 'Y'.
007100     03  FILLER                       PIC X(04) VALUE SPACES.
007200
007300 01  WS-SUBSCRIPTS.
007400     03  WS-SUB-1                     PIC 9(05) COMP VALUE ZERO.
007500     03  WS-SUB-2                     PIC 9(05) COMP VALUE ZERO.
007600     03  FILLER                       PIC X(04) VALUE SPACES.
007700
007800 01  WS-NEW-INT-ID                    PIC X(06) VALUE SPACES.
007900 01  WS-NEW-INT-PARTS REDEFINES WS-NEW-INT-ID.
008000     03  WS-NEW-INT-PREFIX            PIC X(01).
008100     03  WS-NEW-INT-SUFFIX            PIC 9(05).
008200
008300 01  WS-NEW-APP-ID                    PIC X(06) VALUE SPACES.
008400 01  WS-NEW-APP-PARTS REDEFINES WS-NEW-APP-ID.
008500     03  WS-NEW-APP-PREFIX            PIC X(01).
008600     03  WS-NEW-APP-SUFFIX            PIC 9(05).
008700
008800 01  WS-SLOTS-NUM                     PIC 9(02) VALUE ZERO.
008900 01  WS-OWNER-ROW                     PIC 9(05) COMP VALUE ZERO.
009000
009100*    TICKET CH-088 - FOLD-TO-UPPER WORK FIELDS.  THE CARD'S FIELD IS
009200*    COPIED HERE, NOT CONVERTED IN PLACE, SO REG-TRANSACTION GOES
009300*    BACK TO PROGBAT EXACTLY AS THE CALLER PUNCHED IT.
009400 01  WS-FOLD-COMPANY                  PIC X(20) VALUE SPACES.
009500 01  WS-FOLD-LEVEL                    PIC X(12) VALUE SPACES.
009600 01  WS-FOLD-MAJOR                    PIC X(10) VALUE SPACES.
009700
009800 LINKAGE SECTION.
009900     COPY WS-MASTER-TABLES.
010000     COPY FD-TRANSACTIONS.
010100
010200 01  LK-TODAY-PARAM                   PIC X(10).
010300 01  LK-RETURN-CODE                   PIC X(02).
010400 01  LK-RESULT-MESSAGE                PIC X(60).
010500
010600 PROCEDURE DIVISION USING WS-BUSINESS-CONSTANTS
010700                          WS-ID-COUNTERS
010800                          TBL-USER-CONTROL TBL-USER-AREA
010900                          TBL-INTERNSHIP-CONTROL TBL-INTERNSHIP-AREA
011000                          TBL-APPLICATION-CONTROL TBL-APPLICATION-AREA
011100                          REG-TRANSACTION
011200                          LK-TODAY-PARAM
011300                          LK-RETURN-CODE
011400                          LK-RESULT-MESSAGE.
011500
011600 0000-MAIN.
011700     MOVE '00'   TO LK-RETURN-CODE
011800     MOVE SPACES TO LK-RESULT-MESSAGE
011900     EVALUATE TRAN-TYPE
012000        WHEN 'REGC'
012100           PERFORM P001-REGISTER-REP      THRU P001-FIM
012200        WHEN 'CREI'
012300           PERFORM P002-CREATE-INTERNSHIP THRU P002-FIM
012400        WHEN 'APPL'
012500           PERFORM P003-APPLY             THRU P003-FIM
012600        WHEN OTHER
012700           MOVE '99' TO LK-RETURN-CODE
012800           MOVE 'PROGINCL CANNOT HANDLE THIS CARD'
012900                       TO LK-RESULT-MESSAGE
013000     END-EVALUATE
013100     GOBACK
013200     .
013300
013400***************************************************************
013500* P001 - REGISTER COMPANY REP.  Card: TRAN-USER-ID = new login
013600* ID, TRAN-VALUE-1 = name, TRAN-VALUE-2 = password (blank means
013700* default), TRAN-VALUE-3 = company, TRAN-VALUE-4 = position.
013800* Return codes: 00 registered-pending; 11 ID already on file;
013900* 12 a required field was blank.
014000***************************************************************
014100 P001-REGISTER-REP.
014200     IF TRAN-USER-ID = SPACES OR TRAN-VALUE-1 (1:20) = SPACES
014300        OR TRAN-VALUE-3 (1:20) = SPACES
014400        MOVE '12' TO LK-RETURN-CODE
014500        MOVE 'REQUIRED FIELD BLANK ON REGC CARD'
014600                    TO LK-RESULT-MESSAGE
014700        GO TO P001-FIM
014800     END-IF
014900     SET WS-FOUND-SW TO 'N'
015000     SET IDX-USER TO 1
015100     SEARCH TBL-USER
015200        AT END
015300           CONTINUE
015400        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
015500           SET WS-FOUND-SW TO 'Y'
015600     END-SEARCH
015700     IF REC-WAS-FOUND
015800        MOVE '11' TO LK-RETURN-CODE
015900        MOVE 'USER ID ALREADY ON FILE' TO LK-RESULT-MESSAGE
016000        GO TO P001-FIM
016100     END-IF
016200     ADD 1 TO TBL-USER-COUNT
016300     SET IDX-USER TO TBL-USER-COUNT
016400     MOVE 'C'                    TO TU-TYPE (IDX-USER)
016500     MOVE TRAN-USER-ID           TO TU-ID (IDX-USER)
016600     MOVE TRAN-VALUE-1 (1:20)    TO TU-NAME (IDX-USER)
016700     IF TRAN-VALUE-2 (1:15) = SPACES
016800        MOVE 'password'         TO TU-PASSWORD (IDX-USER)
016900     ELSE
017000        MOVE TRAN-VALUE-2 (1:15) TO TU-PASSWORD (IDX-USER)
017100     END-IF
017200*    TICKET CH-088 - COMPANY NAME FOLDED TO UPPER CASE ON THE WAY IN
017300*    SO IT MATCHES WHATEVER CASE A LATER FILT CARD OR CREI CARD USES.
017400     MOVE TRAN-VALUE-3 (1:20)    TO WS-FOLD-COMPANY
017500     INSPECT WS-FOLD-COMPANY CONVERTING
017600        'abcdefghijklmnopqrstuvwxyz' TO
017700        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017800     MOVE WS-FOLD-COMPANY        TO TU-REP-COMPANY (IDX-USER)
017900     MOVE TRAN-VALUE-4 (1:15)    TO TU-REP-POSITION (IDX-USER)
018000     MOVE 'N'                    TO TU-REP-APPROVED (IDX-USER)
018100     MOVE 0                      TO TU-REP-CREATED-COUNT (IDX-USER)
018200     MOVE 'REP REGISTERED, PENDING STAFF APPROVAL'
018300                                  TO LK-RESULT-MESSAGE
018400     .
018500*    COMMON EXIT FOR P001.
018600 P001-FIM.
018700     EXIT.
018800
018900***************************************************************
019000* P002 - CREATE INTERNSHIP.  Card: TRAN-USER-ID = owning rep,
019100* TRAN-VALUE-1 = title, TRAN-VALUE-2 = description, TRAN-VALUE-3
019200* = level, TRAN-VALUE-4 = preferred major, TRAN-VALUE-5 = open
019300* date, TRAN-VALUE-6 = close date, TRAN-VALUE-7 = slots.
019400* Return codes: 00 created; 21 rep unknown or not approved;
019500* 22 rep at the 5-internship cap; 23 validation failure.
019600***************************************************************
019700 P002-CREATE-INTERNSHIP.
019800     SET WS-FOUND-SW TO 'N'
019900     SET IDX-USER TO 1
020000     SEARCH TBL-USER
020100        AT END
020200           CONTINUE
020300        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
020400             AND TU-TYPE (IDX-USER) = 'C'
020500           SET WS-FOUND-SW TO 'Y'
020600     END-SEARCH
020700     IF NOT REC-WAS-FOUND
020800        MOVE '21' TO LK-RETURN-CODE
020900        MOVE 'REP NOT ON FILE' TO LK-RESULT-MESSAGE
021000        GO TO P002-FIM
021100     END-IF
021200     IF TU-REP-APPROVED (IDX-USER) NOT = 'Y'
021300        MOVE '21' TO LK-RETURN-CODE
021400        MOVE 'REP NOT YET APPROVED' TO LK-RESULT-MESSAGE
021500        GO TO P002-FIM
021600     END-IF
021700     IF TU-REP-CREATED-COUNT (IDX-USER) >= WS-MAX-INTERN-PER-REP
021800        MOVE '22' TO LK-RETURN-CODE
021900        MOVE 'REP ALREADY AT 5-INTERNSHIP LIMIT'
022000                    TO LK-RESULT-MESSAGE
022100        GO TO P002-FIM
022200     END-IF
022300     MOVE IDX-USER TO WS-OWNER-ROW
022400     IF TRAN-VALUE-1 (1:30) = SPACES OR TRAN-VALUE-2 (1:50) = SPACES
022500        OR TRAN-VALUE-4 (1:10) = SPACES
022600        MOVE '23' TO LK-RETURN-CODE
022700        MOVE 'TITLE, DESCRIPTION OR MAJOR BLANK'
022800                    TO LK-RESULT-MESSAGE
022900        GO TO P002-FIM
023000     END-IF
023100     IF TRAN-VALUE-5 (1:10) NOT = SPACES
023200        AND TRAN-VALUE-6 (1:10) NOT = SPACES
023300        AND TRAN-VALUE-6 (1:10) < TRAN-VALUE-5 (1:10)
023400        MOVE '23' TO LK-RETURN-CODE
023500        MOVE 'CLOSE DATE EARLIER THAN OPEN DATE'
023600                    TO LK-RESULT-MESSAGE
023700        GO TO P002-FIM
023800     END-IF
023900     ADD 1 TO WS-NEXT-INT-SEQ
024000     MOVE 'I'             TO WS-NEW-INT-PREFIX
024100     MOVE WS-NEXT-INT-SEQ  TO WS-NEW-INT-SUFFIX
024200     ADD 1 TO TBL-INTERNSHIP-COUNT
024300     SET IDX-INTERN TO TBL-INTERNSHIP-COUNT
024400     MOVE WS-NEW-INT-ID            TO TI-ID (IDX-INTERN)
024500     MOVE TRAN-VALUE-1 (1:30)      TO TI-TITLE (IDX-INTERN)
024600     MOVE TRAN-VALUE-2 (1:50)      TO TI-DESC (IDX-INTERN)
024700*    TICKET CH-088 - LEVEL AND PREFERRED MAJOR FOLDED TO UPPER CASE
024800*    BEFORE THE VALID-VALUES CHECK, SO A LOWER-CASE PUNCH ('basic')
024900*    VALIDATES THE SAME AS THE UPPER-CASE FORM INSTEAD OF SILENTLY
025000*    FALLING BACK TO THE DEFAULT.
025100     MOVE TRAN-VALUE-3 (1:12)      TO WS-FOLD-LEVEL
025200     INSPECT WS-FOLD-LEVEL CONVERTING
025300        'abcdefghijklmnopqrstuvwxyz' TO
025400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025500     IF WS-FOLD-LEVEL = 'BASIC       '
025600        OR WS-FOLD-LEVEL = 'INTERMEDIATE'
025700        OR WS-FOLD-LEVEL = 'ADVANCED    '
025800        MOVE WS-FOLD-LEVEL         TO TI-LEVEL (IDX-INTERN)
025900     ELSE
026000        MOVE 'BASIC       '        TO TI-LEVEL (IDX-INTERN)
026100     END-IF
026200     MOVE TRAN-VALUE-4 (1:10)      TO WS-FOLD-MAJOR
026300     INSPECT WS-FOLD-MAJOR CONVERTING
026400        'abcdefghijklmnopqrstuvwxyz' TO
026500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026600     MOVE WS-FOLD-MAJOR            TO TI-PREF-MAJOR (IDX-INTERN)
026700     MOVE TRAN-VALUE-5 (1:10)      TO TI-OPEN-DATE (IDX-INTERN)
026800     MOVE TRAN-VALUE-6 (1:10)      TO TI-CLOSE-DATE (IDX-INTERN)
026900     MOVE TU-REP-COMPANY (WS-OWNER-ROW) TO TI-COMPANY (IDX-INTERN)
027000     MOVE TRAN-USER-ID             TO TI-REP-ID (IDX-INTERN)
027100*    GARBAGE SLOT COUNTS (NON-NUMERIC PUNCH) FALL BACK TO THE FLOOR
027200*    RATHER THAN LANDING IN TI-SLOTS UNCHECKED - TICKET CH-077.
027300     IF (TRAN-VALUE-7 (1:1) NOT = SPACE AND
027400         TRAN-VALUE-7 (1:1) IS NOT WS-NUMERIC-CLASS) OR
027500        (TRAN-VALUE-7 (2:1) NOT = SPACE AND
027600         TRAN-VALUE-7 (2:1) IS NOT WS-NUMERIC-CLASS)
027700        MOVE WS-MIN-SLOTS             TO WS-SLOTS-NUM
027800     ELSE
027900        MOVE TRAN-VALUE-7 (1:2)       TO WS-SLOTS-NUM
028000     END-IF
028100     IF WS-SLOTS-NUM < WS-MIN-SLOTS
028200        MOVE WS-MIN-SLOTS          TO TI-SLOTS (IDX-INTERN)
028300     ELSE
028400        IF WS-SLOTS-NUM > WS-MAX-SLOTS
028500           MOVE WS-MAX-SLOTS       TO TI-SLOTS (IDX-INTERN)
028600        ELSE
028700           MOVE WS-SLOTS-NUM       TO TI-SLOTS (IDX-INTERN)
028800        END-IF
028900     END-IF
029000     MOVE 'N'                      TO TI-VISIBLE (IDX-INTERN)
029100     MOVE 'PENDING  '              TO TI-STATUS (IDX-INTERN)
029200     MOVE 0                        TO TI-CONFIRMED (IDX-INTERN)
029300     MOVE 0                        TO TI-APPLICANT-COUNT (IDX-INTERN)
029400     ADD 1 TO TU-REP-CREATED-COUNT (WS-OWNER-ROW)
029500     MOVE WS-NEW-INT-ID
029600                 TO TU-REP-CREATED-ID (WS-OWNER-ROW
029700                                       TU-REP-CREATED-COUNT
029800                                       (WS-OWNER-ROW))
029900     MOVE WS-NEW-INT-ID TO TRAN-INT-ID
030000     MOVE 'INTERNSHIP CREATED PENDING APPROVAL'
030100                                    TO LK-RESULT-MESSAGE
030200     .
030300*    COMMON EXIT FOR P002.
030400 P002-FIM.
030500     EXIT.
030600
030700***************************************************************
030800* P003 - STUDENT APPLIES.  Card: TRAN-USER-ID = student,
030900* TRAN-INT-ID = internship applied to.  Return codes: 00 applied;
031000* 31 student or internship unknown; 32 internship not open;
031100* 33 level not permitted for the student's year; 34 student
031200* already at the 3-application cap or already placed.
031300***************************************************************
031400 P003-APPLY.
031500     SET WS-FOUND-SW TO 'N'
031600     SET IDX-USER TO 1
031700     SEARCH TBL-USER
031800        AT END
031900           CONTINUE
032000        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
032100             AND TU-TYPE (IDX-USER) = 'S'
032200           SET WS-FOUND-SW TO 'Y'
032300     END-SEARCH
032400     IF NOT REC-WAS-FOUND
032500        MOVE '31' TO LK-RETURN-CODE
032600        MOVE 'STUDENT NOT ON FILE' TO LK-RESULT-MESSAGE
032700        GO TO P003-FIM
032800     END-IF
032900     MOVE IDX-USER TO WS-OWNER-ROW
033000     SET WS-FOUND-SW TO 'N'
033100     SET IDX-INTERN TO 1
033200     SEARCH TBL-INTERNSHIP
033300        AT END
033400           CONTINUE
033500        WHEN TI-ID (IDX-INTERN) = TRAN-INT-ID
033600           SET WS-FOUND-SW TO 'Y'
033700     END-SEARCH
033800     IF NOT REC-WAS-FOUND
033900        MOVE '31' TO LK-RETURN-CODE
034000        MOVE 'INTERNSHIP NOT ON FILE' TO LK-RESULT-MESSAGE
034100        GO TO P003-FIM
034200     END-IF
034300     IF TI-VISIBLE (IDX-INTERN) NOT = 'Y'
034400        OR TI-STATUS (IDX-INTERN) NOT = 'APPROVED '
034500        MOVE '32' TO LK-RETURN-CODE
034600        MOVE 'INTERNSHIP IS NOT OPEN' TO LK-RESULT-MESSAGE
034700        GO TO P003-FIM
034800     END-IF
034900     IF TU-STU-YEAR (WS-OWNER-ROW) <= WS-BASIC-ONLY-YEAR-LIMIT
035000        IF TI-LEVEL (IDX-INTERN) NOT = 'BASIC       '
035100           MOVE '33' TO LK-RETURN-CODE
035200           MOVE 'YEAR 1-2 STUDENTS MAY ONLY APPLY TO BASIC'
035300                       TO LK-RESULT-MESSAGE
035400           GO TO P003-FIM
035500        END-IF
035600     END-IF
035700     IF TU-STU-APPLIED-COUNT (WS-OWNER-ROW) >= WS-MAX-APPL-PER-STUDENT
035800        OR TU-STU-ACCEPTED-ID (WS-OWNER-ROW) NOT = SPACES
035900        MOVE '34' TO LK-RETURN-CODE
036000        MOVE 'STUDENT AT APPLICATION CAP OR ALREADY PLACED'
036100                    TO LK-RESULT-MESSAGE
036200        GO TO P003-FIM
036300     END-IF
036400     MOVE 1 TO WS-SUB-1
036500     PERFORM P003-SCAN-APPLIED-LIST
036600        UNTIL WS-SUB-1 > TU-STU-APPLIED-COUNT (WS-OWNER-ROW)
036700           OR TU-STU-APPLIED-ID (WS-OWNER-ROW WS-SUB-1)
036800              = TRAN-INT-ID
036900     IF WS-SUB-1 <= TU-STU-APPLIED-COUNT (WS-OWNER-ROW)
037000        MOVE '34' TO LK-RETURN-CODE
037100        MOVE 'STUDENT HAS ALREADY APPLIED TO THIS INTERNSHIP'
037200                    TO LK-RESULT-MESSAGE
037300        GO TO P003-FIM
037400     END-IF
037500     ADD 1 TO WS-NEXT-APP-SEQ
037600     MOVE 'A'              TO WS-NEW-APP-PREFIX
037700     MOVE WS-NEXT-APP-SEQ   TO WS-NEW-APP-SUFFIX
037800     ADD 1 TO TBL-APPLICATION-COUNT
037900     SET IDX-APPL TO TBL-APPLICATION-COUNT
038000     MOVE WS-NEW-APP-ID        TO TA-ID (IDX-APPL)
038100     MOVE TRAN-INT-ID          TO TA-INT-ID (IDX-APPL)
038200     MOVE TRAN-USER-ID         TO TA-STUDENT-ID (IDX-APPL)
038300     MOVE 'PENDING'            TO TA-STATUS (IDX-APPL)
038400     MOVE 'N'                  TO TA-CONFIRMED (IDX-APPL)
038500     ADD 1 TO TU-STU-APPLIED-COUNT (WS-OWNER-ROW)
038600     MOVE TRAN-INT-ID
038700              TO TU-STU-APPLIED-ID (WS-OWNER-ROW
038800                                    TU-STU-APPLIED-COUNT
038900                                    (WS-OWNER-ROW))
039000     MOVE 1 TO WS-SUB-2
039100     PERFORM P003-SCAN-APPLICANT-LIST
039200        UNTIL WS-SUB-2 > TI-APPLICANT-COUNT (IDX-INTERN)
039300           OR TI-APPLICANT-ID (IDX-INTERN WS-SUB-2)
039400              = TRAN-USER-ID
039500     IF WS-SUB-2 > TI-APPLICANT-COUNT (IDX-INTERN)
039600        AND TI-APPLICANT-COUNT (IDX-INTERN) < 20
039700        ADD 1 TO TI-APPLICANT-COUNT (IDX-INTERN)
039800        MOVE TRAN-USER-ID
039900                TO TI-APPLICANT-ID (IDX-INTERN
040000                                    TI-APPLICANT-COUNT (IDX-INTERN))
040100     END-IF
040200     MOVE WS-NEW-APP-ID TO TRAN-APP-ID
040300     MOVE 'APPLICATION RECORDED' TO LK-RESULT-MESSAGE
040400     .
040500*    BUMPS THE SUBSCRIPT OVER THE STUDENT'S OWN APPLIED-INTERNSHIP
040600*    LIST LOOKING FOR AN OPEN SLOT; SEPARATE FROM THE APPLICANT-LIST
040700*    SCAN BELOW BECAUSE THE TWO TABLES LIVE AT DIFFERENT SUBSCRIPTS.
040800 P003-SCAN-APPLIED-LIST.
040900     ADD 1 TO WS-SUB-1
041000     .
041100*    BUMPS THE SUBSCRIPT OVER THE INTERNSHIP'S APPLICANT LIST LOOKING
041200*    FOR AN OPEN SLOT TO RECORD THIS STUDENT AS A NEW APPLICANT.
041300 P003-SCAN-APPLICANT-LIST.
041400     ADD 1 TO WS-SUB-2
041500     .
041600*    COMMON EXIT FOR P003.
041700 P003-FIM.
041800     EXIT.
