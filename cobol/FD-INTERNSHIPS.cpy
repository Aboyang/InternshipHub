000100******************************************************************
000200* FD-INTERNSHIPS.cpy
000300* Layout of one INTERNSHIPS master record.  The applicant-ID list
000400* the career office used to keep on this record in the old system
000500* is NOT carried here - it is rebuilt every run from the
000600* applications file into WS-MASTER-TABLES, so there is nothing on
000700* disk to get out of step with it.
000800*----------------------------------------------------------------
000900* 1998-11-03  RC   Ticket CH-014 - dropped the packed applicant-ID
001000*                  list; see note above.  One less thing to corrupt
001100*                  when a run dies mid-rewrite.
001200* 2001-02-27  LMS  Ticket CH-038 - INT-STATUS widened to X(09) to
001300*                  fit REJECTED without truncating.
001400******************************************************************
001500 01  REG-INTERNSHIP.
001600     05  INT-ID                      PIC X(06).
001700     05  INT-TITLE                   PIC X(30).
001800     05  INT-DESC                    PIC X(50).
001900     05  INT-LEVEL                   PIC X(12).
002000         88  INT-LEVEL-IS-VALID      VALUE 'BASIC       '
002100                                           'INTERMEDIATE'
002200                                           'ADVANCED    '.
002300     05  INT-PREF-MAJOR               PIC X(10).
002400     05  INT-OPEN-DATE                PIC X(10).
002500     05  INT-CLOSE-DATE               PIC X(10).
002600     05  INT-COMPANY                  PIC X(20).
002700     05  INT-REP-ID                   PIC X(10).
002800     05  INT-SLOTS                    PIC 9(02).
002900     05  INT-VISIBLE                  PIC X(01).
003000         88  INT-IS-VISIBLE          VALUE 'Y'.
003100         88  INT-IS-HIDDEN            VALUE 'N'.
003200     05  INT-STATUS                   PIC X(09).
003300         88  INT-IS-PENDING          VALUE 'PENDING  '.
003400         88  INT-IS-APPROVED          VALUE 'APPROVED '.
003500         88  INT-IS-REJECTED          VALUE 'REJECTED '.
003600         88  INT-IS-FILLED            VALUE 'FILLED   '.
003700     05  INT-CONFIRMED                PIC 9(02).
003800     05  FILLER                       PIC X(08).
