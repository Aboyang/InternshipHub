000100******************************************************************
000200* FD-APPLICATIONS.cpy
000300* Layout of one APPLICATIONS master record - one row per student
000400* application against one internship.
000500*----------------------------------------------------------------
000600* 1999-04-08  RC   Ticket CH-022 - added WITHDRAW-REQUESTED and
000700*                  WITHDRAW-REJECTED to APP-STATUS; a withdrawal
000800*                  that staff turns down now leaves a trail instead
000900*                  of silently reverting to PENDING.
001000******************************************************************
001100 01  REG-APPLICATION.
001200     05  APP-ID                       PIC X(06).
001300     05  APP-INT-ID                   PIC X(06).
001400     05  APP-STUDENT-ID               PIC X(10).
001500     05  APP-STATUS                   PIC X(18).
001600         88  APP-IS-PENDING           VALUE 'PENDING'.
001700         88  APP-IS-SUCCESSFUL        VALUE 'SUCCESSFUL'.
001800         88  APP-IS-UNSUCCESSFUL      VALUE 'UNSUCCESSFUL'.
001900         88  APP-IS-WITHDRAW-REQ      VALUE 'WITHDRAW-REQUESTED'.
002000         88  APP-IS-WITHDRAW-APP      VALUE 'WITHDRAW-APPROVED'.
002100         88  APP-IS-WITHDRAW-REJ      VALUE 'WITHDRAW-REJECTED'.
002200     05  APP-CONFIRMED                PIC X(01).
002300         88  APP-IS-CONFIRMED         VALUE 'Y'.
002400     05  FILLER                       PIC X(09).
