000100******************************************************************
000200* Author: Renan Cicero
000300* Installation: Career Services Data Centre
000400* Date Written: 1987-06-03
000500* Security: Career Services Internal Use Only
000600* Purpose: The one card type that removes a row instead of adding
000700*          or changing one - a rep deleting one of their own
000800*          internships.  Also takes the internship out of the
000900*          rep's created-list and deletes every application that
001000*          pointed at it, the way the registrar's own exclusion
001100*          module used to cascade a dropped student record.
001200*          CALLed from PROGBAT's dispatch table; works the
001300*          in-memory tables PROGBAT loaded.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600* 1987-06-03  RC   Original write-up, modelled on the registrar's
001700*                  P100-EXCLUIR - one EVALUATE, one DELETE, one
001800*                  confirm prompt.  No confirm prompt here - the
001900*                  confirm happens up front on the card, the way
002000*                  every other batch card in this run works.
002100* 1991-09-30  DKW  First cut only deleted the internship row; left
002200*                  its applications behind as orphans until someone
002300*                  noticed the application count on the summary
002400*                  report didn't add up.
002500* 1994-07-05  RC   Ticket CH-009 - cascade delete of applications
002600*                  (P001-CASCADE-DELETE-APPLICATIONS) written after
002700*                  the orphan problem above; compacts the
002800*                  application table in one pass instead of one
002900*                  DELETE per orphan.
003000* 1999-04-08  RC   Ticket CH-022 - internship removal and rep
003100*                  created-list removal split into their own
003200*                  paragraphs once P001 itself got too long to
003300*                  step through on a walkthrough.
003400* 2003-06-19  JBP  Ticket CH-061 - result message now reports how
003500*                  many applications were cascaded off; support had
003600*                  been asking "did it actually remove anything."
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    PROGEXCL.
004000 AUTHOR.        RENAN CICERO.
004100 INSTALLATION.  CAREER SERVICES DATA CENTRE.
004200 DATE-WRITTEN.  1987-06-03.
004300 DATE-COMPILED.
004400 SECURITY.      CAREER SERVICES INTERNAL USE ONLY.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  WS-SWITCHES.
005400     03  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
005500         88  REC-WAS-FOUND            VALUE 'Y'.
005600     03  FILLER                       PIC X(04) VALUE SPACES.
005700
005800 01  WS-SUBSCRIPTS.
005900     03  WS-SUB-1                     PIC 9(05) COMP VALUE ZERO.
006000     03  WS-SUB-2                     PIC 9(05) COMP VALUE ZERO.
006100     03  WS-NEXT-SUB                  PIC 9(05) COMP VALUE ZERO.
006200     03  WS-INT-ROW                   PIC 9(05) COMP VALUE ZERO.
006300     03  WS-REP-ROW                   PIC 9(05) COMP VALUE ZERO.
006400     03  FILLER                       PIC X(04) VALUE SPACES.
006500
006600 01  WS-APP-COUNT-TEXT                PIC X(03) VALUE '000'.
006700 01  WS-APP-COUNT-NUM REDEFINES WS-APP-COUNT-TEXT
006800                                      PIC 9(03).
006900
007000 LINKAGE SECTION.
007100     COPY WS-MASTER-TABLES.
007200     COPY FD-TRANSACTIONS.
007300
007400 01  LK-RETURN-CODE                   PIC X(02).
007500 01  LK-RESULT-MESSAGE                PIC X(60).
007600
007700 PROCEDURE DIVISION USING WS-BUSINESS-CONSTANTS
007800                          TBL-USER-CONTROL TBL-USER-AREA
007900                          TBL-INTERNSHIP-CONTROL TBL-INTERNSHIP-AREA
008000                          TBL-APPLICATION-CONTROL TBL-APPLICATION-AREA
008100                          REG-TRANSACTION
008200                          LK-RETURN-CODE
008300                          LK-RESULT-MESSAGE.
008400
008500 0000-MAIN.
008600     MOVE '00'   TO LK-RETURN-CODE
008700     MOVE SPACES TO LK-RESULT-MESSAGE
008800     EVALUATE TRAN-TYPE
008900        WHEN 'DELI'
009000           PERFORM P001-DELETE-INTERNSHIP THRU P001-FIM
009100        WHEN OTHER
009200           MOVE '99' TO LK-RETURN-CODE
009300           MOVE 'PROGEXCL CANNOT HANDLE THIS CARD'
009400                       TO LK-RESULT-MESSAGE
009500     END-EVALUATE
009600     GOBACK
009700     .
009800
009900***************************************************************
010000* P001 - DELETE INTERNSHIP.  Card: TRAN-USER-ID = owning rep,
010100* TRAN-INT-ID = internship to remove.  Removes the internship
010200* row, takes it out of the rep's created-list, and cascades the
010300* delete onto every application that referenced it.
010400* Return codes: 00 deleted; 91 internship unknown; 92 rep does
010500* not own it.
010600***************************************************************
010700 P001-DELETE-INTERNSHIP.
010800     SET WS-FOUND-SW TO 'N'
010900     SET IDX-INTERN TO 1
011000     SEARCH TBL-INTERNSHIP
011100        AT END
011200           CONTINUE
011300        WHEN TI-ID (IDX-INTERN) = TRAN-INT-ID
011400           SET WS-FOUND-SW TO 'Y'
011500     END-SEARCH
011600     IF NOT REC-WAS-FOUND
011700        MOVE '91' TO LK-RETURN-CODE
011800        MOVE 'INTERNSHIP NOT ON FILE' TO LK-RESULT-MESSAGE
011900        GO TO P001-FIM
012000     END-IF
012100     IF TI-REP-ID (IDX-INTERN) NOT = TRAN-USER-ID
012200        MOVE '92' TO LK-RETURN-CODE
012300        MOVE 'THIS REP DOES NOT OWN THAT INTERNSHIP'
012400                    TO LK-RESULT-MESSAGE
012500        GO TO P001-FIM
012600     END-IF
012700     MOVE IDX-INTERN TO WS-INT-ROW
012800     MOVE ZERO TO WS-APP-COUNT-NUM
012900     PERFORM P001-REMOVE-FROM-REP-LIST
013000        THRU P001-REMOVE-FROM-REP-LIST-EXIT
013100     PERFORM P001-CASCADE-DELETE-APPLICATIONS
013200     PERFORM P001-REMOVE-INTERNSHIP-ROW
013300     STRING 'INTERNSHIP DELETED, '  DELIMITED BY SIZE
013400            WS-APP-COUNT-TEXT       DELIMITED BY SIZE
013500            ' APPLICATION(S) REMOVED' DELIMITED BY SIZE
013600            INTO LK-RESULT-MESSAGE
013700     .
013800*    COMMON EXIT FOR P001.
013900 P001-FIM.
014000     EXIT.
014100
014200***************************************************************
014300* Takes the deleted internship's ID out of the owning rep's
014400* TU-REP-CREATED-LIST, shifting the remaining entries down and
014500* decrementing the list's count.
014600***************************************************************
014700 P001-REMOVE-FROM-REP-LIST.
014800     SET WS-FOUND-SW TO 'N'
014900     SET IDX-USER TO 1
015000     SEARCH TBL-USER
015100        AT END
015200           CONTINUE
015300        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
015400           SET WS-FOUND-SW TO 'Y'
015500     END-SEARCH
015600     IF NOT REC-WAS-FOUND
015700        GO TO P001-REMOVE-FROM-REP-LIST-EXIT
015800     END-IF
015900     MOVE IDX-USER TO WS-REP-ROW
016000     MOVE 1 TO WS-SUB-1
016100     PERFORM P001-SCAN-REP-LIST
016200        UNTIL WS-SUB-1 > TU-REP-CREATED-COUNT (WS-REP-ROW)
016300           OR TU-REP-CREATED-ID (WS-REP-ROW WS-SUB-1) = TRAN-INT-ID
016400     IF WS-SUB-1 <= TU-REP-CREATED-COUNT (WS-REP-ROW)
016500        MOVE WS-SUB-1 TO WS-SUB-2
016600        PERFORM P001-SHIFT-REP-LIST-DOWN
016700           UNTIL WS-SUB-2 >= TU-REP-CREATED-COUNT (WS-REP-ROW)
016800        SUBTRACT 1 FROM TU-REP-CREATED-COUNT (WS-REP-ROW)
016900     END-IF
017000     .
017100*    BUMPS THE SUBSCRIPT LOOKING FOR THE DOOMED INTERNSHIP'S ID IN
017200*    THE REP'S CREATED-LIST.
017300 P001-SCAN-REP-LIST.
017400     ADD 1 TO WS-SUB-1
017500     .
017600 P001-SHIFT-REP-LIST-DOWN.
017700     ADD 1 TO WS-SUB-2 GIVING WS-NEXT-SUB
017800     MOVE TU-REP-CREATED-ID (WS-REP-ROW WS-NEXT-SUB)
017900          TO TU-REP-CREATED-ID (WS-REP-ROW WS-SUB-2)
018000     ADD 1 TO WS-SUB-2
018100     .
018200*    COMMON EXIT FOR P001-REMOVE-FROM-REP-LIST, REACHED EITHER AFTER
018300*    THE SHIFT-DOWN COMPLETES OR DIRECTLY IF THE REP ROW WAS NEVER
018400*    FOUND.
018500 P001-REMOVE-FROM-REP-LIST-EXIT.
018600     EXIT.
018700
018800***************************************************************
018900* Compacts TBL-APPLICATION-AREA in a single pass, dropping every
019000* row whose TA-INT-ID matches the doomed internship and counting
019100* how many were dropped.
019200***************************************************************
019300 P001-CASCADE-DELETE-APPLICATIONS.
019400     MOVE 1 TO WS-SUB-1
019500     MOVE 1 TO WS-SUB-2
019600     PERFORM P001-COMPACT-ONE-APPLICATION
019700        UNTIL WS-SUB-1 > TBL-APPLICATION-COUNT
019800     COMPUTE TBL-APPLICATION-COUNT = WS-SUB-2 - 1
019900     .
020000 P001-COMPACT-ONE-APPLICATION.
020100     IF TA-INT-ID (WS-SUB-1) = TRAN-INT-ID
020200        ADD 1 TO WS-APP-COUNT-NUM
020300     ELSE
020400        IF WS-SUB-2 NOT = WS-SUB-1
020500           MOVE TA-ID (WS-SUB-1)         TO TA-ID (WS-SUB-2)
020600           MOVE TA-INT-ID (WS-SUB-1)     TO TA-INT-ID (WS-SUB-2)
020700           MOVE TA-STUDENT-ID (WS-SUB-1) TO TA-STUDENT-ID (WS-SUB-2)
020800           MOVE TA-STATUS (WS-SUB-1)     TO TA-STATUS (WS-SUB-2)
020900           MOVE TA-CONFIRMED (WS-SUB-1)  TO TA-CONFIRMED (WS-SUB-2)
021000        END-IF
021100        ADD 1 TO WS-SUB-2
021200     END-IF
021300     ADD 1 TO WS-SUB-1
021400     .
021500
021600***************************************************************
021700* Shifts every internship row after the doomed one down by one
021800* and shrinks the table's count.  Uses the plain WS-SUB-1/WS-
021900* NEXT-SUB pair instead of IDX-INTERN, since an index-name
022000* bound to TBL-INTERNSHIP's element size must not be reused
022100* once the doomed row is removed out from under it.
022200***************************************************************
022300 P001-REMOVE-INTERNSHIP-ROW.
022400     MOVE WS-INT-ROW TO WS-SUB-1
022500     PERFORM P001-SHIFT-INTERNSHIP-DOWN
022600        UNTIL WS-SUB-1 >= TBL-INTERNSHIP-COUNT
022700     SUBTRACT 1 FROM TBL-INTERNSHIP-COUNT
022800     .
022900*    ONE STEP OF THE SHIFT-DOWN, COPYING EVERY FIELD OF THE NEXT ROW
023000*    BACK ONE POSITION; SEE THE BANNER ABOVE FOR WHY WS-SUB-1 IS USED
023100*    INSTEAD OF AN INDEX-NAME.
023200 P001-SHIFT-INTERNSHIP-DOWN.
023300     ADD 1 TO WS-SUB-1 GIVING WS-NEXT-SUB
023400     MOVE TI-ID (WS-NEXT-SUB)           TO TI-ID (WS-SUB-1)
023500     MOVE TI-TITLE (WS-NEXT-SUB)        TO TI-TITLE (WS-SUB-1)
023600     MOVE TI-DESC (WS-NEXT-SUB)         TO TI-DESC (WS-SUB-1)
023700     MOVE TI-LEVEL (WS-NEXT-SUB)        TO TI-LEVEL (WS-SUB-1)
023800     MOVE TI-PREF-MAJOR (WS-NEXT-SUB)   TO TI-PREF-MAJOR (WS-SUB-1)
023900     MOVE TI-OPEN-DATE (WS-NEXT-SUB)    TO TI-OPEN-DATE (WS-SUB-1)
024000     MOVE TI-CLOSE-DATE (WS-NEXT-SUB)   TO TI-CLOSE-DATE (WS-SUB-1)
024100     MOVE TI-COMPANY (WS-NEXT-SUB)      TO TI-COMPANY (WS-SUB-1)
024200     MOVE TI-REP-ID (WS-NEXT-SUB)       TO TI-REP-ID (WS-SUB-1)
024300     MOVE TI-SLOTS (WS-NEXT-SUB)        TO TI-SLOTS (WS-SUB-1)
024400     MOVE TI-VISIBLE (WS-NEXT-SUB)      TO TI-VISIBLE (WS-SUB-1)
024500     MOVE TI-STATUS (WS-NEXT-SUB)       TO TI-STATUS (WS-SUB-1)
024600     MOVE TI-CONFIRMED (WS-NEXT-SUB)    TO TI-CONFIRMED (WS-SUB-1)
024700     MOVE TI-APPLICANT-COUNT (WS-NEXT-SUB)
024800                                        TO TI-APPLICANT-COUNT (WS-SUB-1)
024900     MOVE TI-APPLICANT-LIST (WS-NEXT-SUB)
025000                                        TO TI-APPLICANT-LIST (WS-SUB-1)
025100     ADD 1 TO WS-SUB-1
025200     .
