000100******************************************************************
000200* Author: Renan Cicero
000300* Installation: Career Services Data Centre
000400* Date Written: 1987-05-11
000500* Security: Career Services Internal Use Only
000600* Purpose: Every card that changes the status of something already
000700*          on file instead of creating a new row - password changes,
000800*          staff approve/reject decisions, internship edits, the
000900*          visibility flag, a rep's review of an application, and
001000*          the whole accept/withdraw state machine.  CALLed from
001100*          PROGBAT's dispatch table; works the in-memory tables
001200*          PROGBAT loaded.
001300*----------------------------------------------------------------
001400* CHANGE LOG
001500* 1987-05-11  RC   Original write-up, split off the old PROGALTR
001600*                  cadastro-maintenance module once the registrar
001700*                  stopped using field-by-field ACCEPT/REWRITE.
001800* 1992-02-18  DKW  APRC/REJC (P002/P003) added when the pending-
001900*                  rep queue started backing up over a weekend.
002000* 1995-10-09  RC   EDTI (P004) - blank-means-unchanged convention
002100*                  adopted here, same as the registrar's own
002200*                  alteration cards, so a partial card never blanks
002300*                  a field nobody meant to touch.
002400* 1997-06-02  LMS  APRI/REJI (P005/P006) and TOGV (P007) split out
002500*                  of what used to be one combined staff-decision
002600*                  paragraph - reject never touched visibility and
002700*                  the combined logic kept getting that backwards.
002800* 1999-04-08  RC   Ticket CH-022 - REVW (P008) added for the
002900*                  company-side of the application review; used to
003000*                  be a manual phone call to the career office.
003100* 2000-01-07  RC   Y2K - date-compare logic in P004/auto-fill re-
003200*                  checked against four-digit years; no 2-digit
003300*                  storage was ever used here, nothing to fix.
003400* 2002-08-30  LMS  ACPT/WDRQ/WDRA/WDRR (P009-P012) written for the
003500*                  placement state machine once the pilot group of
003600*                  companies asked for a formal accept/withdraw
003700*                  process instead of an email to the rep.
003800* 2003-06-19  JBP  Ticket CH-061 - P009 now walks the student's own
003900*                  TU-STU-APPLIED-LIST to reject the other pending
004000*                  applications, instead of a full scan of the
004100*                  application table.
004200* 2007-08-14  JBP  Ticket CH-099 - WS-RETURN-CODE values documented
004300*                  at the head of each Pxxx paragraph.
004400* 2009-11-04  JBP  Ticket CH-088 - EDTI's level and preferred-major
004500*                  replacements are folded to upper case before the
004600*                  validity check and the store, same fix as went
004700*                  into PROGINCL's CREI; a mixed-case edit was the
004800*                  other half of the major-match bug the eligibility
004900*                  audit turned up.
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    PROGALTR.
005300 AUTHOR.        RENAN CICERO.
005400 INSTALLATION.  CAREER SERVICES DATA CENTRE.
005500 DATE-WRITTEN.  1987-05-11.
005600 DATE-COMPILED.
005700 SECURITY.      CAREER SERVICES INTERNAL USE ONLY.
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS WS-DECISION-CLASS IS 'A' 'R'.
006400
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700 01  WS-SWITCHES.
006800     03  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006900         88  REC-WAS-FOUND            VALUE 'Y'.
007000     03  FILLER                       PIC X(04) VALUE SPACES.
007100
007200 01  WS-SUBSCRIPTS.
007300     03  WS-SUB-1                     PIC 9(05) COMP VALUE ZERO.
007400     03  WS-SUB-2                     PIC 9(05) COMP VALUE ZERO.
007500     03  WS-NEXT-SUB                  PIC 9(05) COMP VALUE ZERO.
007600     03  WS-REP-ROW                   PIC 9(05) COMP VALUE ZERO.
007700     03  WS-STU-ROW                   PIC 9(05) COMP VALUE ZERO.
007800     03  WS-INT-ROW                   PIC 9(05) COMP VALUE ZERO.
007900     03  WS-APP-ROW                   PIC 9(05) COMP VALUE ZERO.
008000     03  FILLER                       PIC X(04) VALUE SPACES.
008100
008200 01  WS-EDIT-SLOTS-TEXT               PIC X(02) VALUE SPACES.
008300 01  WS-EDIT-SLOTS-NUM REDEFINES WS-EDIT-SLOTS-TEXT
008400                                      PIC 9(02).
008500
008600 01  WS-DECISION-CODE                 PIC X(01) VALUE SPACE.
008700
008800*    TICKET CH-088 - FOLD-TO-UPPER WORK FIELDS FOR EDTI; SEE THE SAME
008900*    CONVENTION IN PROGINCL'S CREI.
009000 01  WS-FOLD-LEVEL                    PIC X(12) VALUE SPACES.
009100 01  WS-FOLD-MAJOR                    PIC X(10) VALUE SPACES.
009200
009300 LINKAGE SECTION.
009400     COPY WS-MASTER-TABLES.
009500     COPY FD-TRANSACTIONS.
009600
009700 01  LK-TODAY-PARAM                   PIC X(10).
009800 01  LK-RETURN-CODE                   PIC X(02).
009900 01  LK-RESULT-MESSAGE                PIC X(60).
010000
010100 PROCEDURE DIVISION USING WS-BUSINESS-CONSTANTS
010200                          WS-ID-COUNTERS
010300                          TBL-USER-CONTROL TBL-USER-AREA
010400                          TBL-INTERNSHIP-CONTROL TBL-INTERNSHIP-AREA
010500                          TBL-APPLICATION-CONTROL TBL-APPLICATION-AREA
010600                          REG-TRANSACTION
010700                          LK-TODAY-PARAM
010800                          LK-RETURN-CODE
010900                          LK-RESULT-MESSAGE.
011000
011100*    EVERY 'CHANGE OF STATE' CARD PROGBAT ROUTES HERE IS EVALUATED
011200*    BY TRANSACTION CODE AND DISPATCHED TO ITS OWN P0NN PARAGRAPH;
011300*    NOTHING ON THIS TABLE ADDS OR REMOVES A ROW, ONLY FLIPS A
011400*    STATUS/VISIBILITY/PASSWORD FIELD ALREADY ON IT.
011500 0000-MAIN.
011600     MOVE '00'   TO LK-RETURN-CODE
011700     MOVE SPACES TO LK-RESULT-MESSAGE
011800     EVALUATE TRAN-TYPE
011900        WHEN 'PWCH'
012000           PERFORM P001-CHANGE-PASSWORD    THRU P001-FIM
012100        WHEN 'APRC'
012200           PERFORM P002-APPROVE-REP        THRU P002-FIM
012300        WHEN 'REJC'
012400           PERFORM P003-REJECT-REP         THRU P003-FIM
012500        WHEN 'EDTI'
012600           PERFORM P004-EDIT-INTERNSHIP    THRU P004-FIM
012700        WHEN 'APRI'
012800           PERFORM P005-APPROVE-INTERN     THRU P005-FIM
012900        WHEN 'REJI'
013000           PERFORM P006-REJECT-INTERN      THRU P006-FIM
013100        WHEN 'TOGV'
013200           PERFORM P007-TOGGLE-VISIBLE     THRU P007-FIM
013300        WHEN 'REVW'
013400           PERFORM P008-COMPANY-REVIEW     THRU P008-FIM
013500        WHEN 'ACPT'
013600           PERFORM P009-ACCEPT-PLACEMENT   THRU P009-FIM
013700        WHEN 'WDRQ'
013800           PERFORM P010-WITHDRAW-REQUEST   THRU P010-FIM
013900        WHEN 'WDRA'
014000           PERFORM P011-WITHDRAW-APPROVE   THRU P011-FIM
014100        WHEN 'WDRR'
014200           PERFORM P012-WITHDRAW-REJECT    THRU P012-FIM
014300        WHEN OTHER
014400           MOVE '99' TO LK-RETURN-CODE
014500           MOVE 'PROGALTR CANNOT HANDLE THIS CARD'
014600                       TO LK-RESULT-MESSAGE
014700     END-EVALUATE
014800     GOBACK
014900     .
015000
015100***************************************************************
015200* P001 - CHANGE PASSWORD.  Card: TRAN-USER-ID, TRAN-VALUE-1 =
015300* new password.  Return codes: 00 changed; 41 user unknown;
015400* 42 new password blank.
015500***************************************************************
015600 P001-CHANGE-PASSWORD.
015700     IF TRAN-VALUE-1 (1:15) = SPACES
015800        MOVE '42' TO LK-RETURN-CODE
015900        MOVE 'NEW PASSWORD MAY NOT BE BLANK' TO LK-RESULT-MESSAGE
016000        GO TO P001-FIM
016100     END-IF
016200     SET WS-FOUND-SW TO 'N'
016300     SET IDX-USER TO 1
016400     SEARCH TBL-USER
016500        AT END
016600           CONTINUE
016700        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
016800           SET WS-FOUND-SW TO 'Y'
016900     END-SEARCH
017000     IF NOT REC-WAS-FOUND
017100        MOVE '41' TO LK-RETURN-CODE
017200        MOVE 'USER NOT ON FILE' TO LK-RESULT-MESSAGE
017300        GO TO P001-FIM
017400     END-IF
017500     MOVE TRAN-VALUE-1 (1:15) TO TU-PASSWORD (IDX-USER)
017600     MOVE 'PASSWORD CHANGED' TO LK-RESULT-MESSAGE
017700     .
017800*    COMMON EXIT FOR P001, REACHED NORMALLY OR VIA AN EARLY GO TO ON
017900*    A VALIDATION FAILURE.
018000 P001-FIM.
018100     EXIT.
018200
018300***************************************************************
018400* P002 - STAFF APPROVES A COMPANY REP.  Card: TRAN-USER-ID =
018500* rep.  Return codes: 00 approved; 41 rep unknown.
018600***************************************************************
018700 P002-APPROVE-REP.
018800     PERFORM P002-FIND-REP
018900     IF NOT REC-WAS-FOUND
019000        MOVE '41' TO LK-RETURN-CODE
019100        MOVE 'REP NOT ON FILE' TO LK-RESULT-MESSAGE
019200        GO TO P002-FIM
019300     END-IF
019400     MOVE 'Y' TO TU-REP-APPROVED (IDX-USER)
019500     MOVE 'REP APPROVED' TO LK-RESULT-MESSAGE
019600     .
019700*    LOCATES THE REP BY USER ID; SHARED BY P002-APPROVE-REP AND
019800*    P003-REJECT-REP SO THE SEARCH LOGIC LIVES IN ONE PLACE.
019900 P002-FIND-REP.
020000     SET WS-FOUND-SW TO 'N'
020100     SET IDX-USER TO 1
020200     SEARCH TBL-USER
020300        AT END
020400           CONTINUE
020500        WHEN TU-ID (IDX-USER) = TRAN-USER-ID AND TU-TYPE (IDX-USER) = 'C'
020600           SET WS-FOUND-SW TO 'Y'
020700     END-SEARCH
020800     .
020900*    COMMON EXIT FOR P002.
021000 P002-FIM.
021100     EXIT.
021200
021300***************************************************************
021400* P003 - STAFF REJECTS A COMPANY REP.  Card: TRAN-USER-ID =
021500* rep.  Return codes: 00 rejected; 41 rep unknown.
021600***************************************************************
021700 P003-REJECT-REP.
021800     SET WS-FOUND-SW TO 'N'
021900     SET IDX-USER TO 1
022000     SEARCH TBL-USER
022100        AT END
022200           CONTINUE
022300        WHEN TU-ID (IDX-USER) = TRAN-USER-ID AND TU-TYPE (IDX-USER) = 'C'
022400           SET WS-FOUND-SW TO 'Y'
022500     END-SEARCH
022600     IF NOT REC-WAS-FOUND
022700        MOVE '41' TO LK-RETURN-CODE
022800        MOVE 'REP NOT ON FILE' TO LK-RESULT-MESSAGE
022900        GO TO P003-FIM
023000     END-IF
023100     MOVE 'N' TO TU-REP-APPROVED (IDX-USER)
023200     MOVE 'REP REJECTED' TO LK-RESULT-MESSAGE
023300     .
023400*    COMMON EXIT FOR P003.
023500 P003-FIM.
023600     EXIT.
023700
023800***************************************************************
023900* P004 - EDIT INTERNSHIP.  Card: TRAN-USER-ID = rep, TRAN-INT-ID
024000* = internship, TRAN-VALUE-1 thru 7 = title/desc/level/major/
024100* open-date/close-date/slots, each left blank to leave the
024200* current value untouched.  Return codes: 00 updated; 51
024300* internship unknown; 52 rep does not own it; 53 internship is
024400* not PENDING; 54 close date earlier than open date.
024500***************************************************************
024600 P004-EDIT-INTERNSHIP.
024700     SET WS-FOUND-SW TO 'N'
024800     SET IDX-INTERN TO 1
024900     SEARCH TBL-INTERNSHIP
025000        AT END
025100           CONTINUE
025200        WHEN TI-ID (IDX-INTERN) = TRAN-INT-ID
025300           SET WS-FOUND-SW TO 'Y'
025400     END-SEARCH
025500     IF NOT REC-WAS-FOUND
025600        MOVE '51' TO LK-RETURN-CODE
025700        MOVE 'INTERNSHIP NOT ON FILE' TO LK-RESULT-MESSAGE
025800        GO TO P004-FIM
025900     END-IF
026000     IF TI-REP-ID (IDX-INTERN) NOT = TRAN-USER-ID
026100        MOVE '52' TO LK-RETURN-CODE
026200        MOVE 'THIS REP DOES NOT OWN THAT INTERNSHIP'
026300                    TO LK-RESULT-MESSAGE
026400        GO TO P004-FIM
026500     END-IF
026600     IF TI-STATUS (IDX-INTERN) NOT = 'PENDING  '
026700        MOVE '53' TO LK-RETURN-CODE
026800        MOVE 'ONLY A PENDING INTERNSHIP MAY BE EDITED'
026900                    TO LK-RESULT-MESSAGE
027000        GO TO P004-FIM
027100     END-IF
027200     IF TRAN-VALUE-5 (1:10) NOT = SPACES
027300        AND TRAN-VALUE-6 (1:10) NOT = SPACES
027400        AND TRAN-VALUE-6 (1:10) < TRAN-VALUE-5 (1:10)
027500        MOVE '54' TO LK-RETURN-CODE
027600        MOVE 'CLOSE DATE EARLIER THAN OPEN DATE'
027700                    TO LK-RESULT-MESSAGE
027800        GO TO P004-FIM
027900     END-IF
028000     IF TRAN-VALUE-1 (1:30) NOT = SPACES
028100        MOVE TRAN-VALUE-1 (1:30) TO TI-TITLE (IDX-INTERN)
028200     END-IF
028300     IF TRAN-VALUE-2 (1:50) NOT = SPACES
028400        MOVE TRAN-VALUE-2 (1:50) TO TI-DESC (IDX-INTERN)
028500     END-IF
028600*    TICKET CH-088 - FOLD TO UPPER CASE BEFORE THE VALID-VALUES CHECK
028700*    AND THE STORE, SAME AS CREI.
028800     IF TRAN-VALUE-3 (1:12) NOT = SPACES
028900        MOVE TRAN-VALUE-3 (1:12) TO WS-FOLD-LEVEL
029000        INSPECT WS-FOLD-LEVEL CONVERTING
029100           'abcdefghijklmnopqrstuvwxyz' TO
029200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
029300        IF WS-FOLD-LEVEL = 'BASIC       '
029400           OR WS-FOLD-LEVEL = 'INTERMEDIATE'
029500           OR WS-FOLD-LEVEL = 'ADVANCED    '
029600           MOVE WS-FOLD-LEVEL    TO TI-LEVEL (IDX-INTERN)
029700        END-IF
029800     END-IF
029900     IF TRAN-VALUE-4 (1:10) NOT = SPACES
030000        MOVE TRAN-VALUE-4 (1:10) TO WS-FOLD-MAJOR
030100        INSPECT WS-FOLD-MAJOR CONVERTING
030200           'abcdefghijklmnopqrstuvwxyz' TO
030300           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030400        MOVE WS-FOLD-MAJOR       TO TI-PREF-MAJOR (IDX-INTERN)
030500     END-IF
030600     IF TRAN-VALUE-5 (1:10) NOT = SPACES
030700        MOVE TRAN-VALUE-5 (1:10) TO TI-OPEN-DATE (IDX-INTERN)
030800     END-IF
030900     IF TRAN-VALUE-6 (1:10) NOT = SPACES
031000        MOVE TRAN-VALUE-6 (1:10) TO TI-CLOSE-DATE (IDX-INTERN)
031100     END-IF
031200     IF TRAN-VALUE-7 (1:2) NOT = SPACES
031300        MOVE TRAN-VALUE-7 (1:2) TO WS-EDIT-SLOTS-TEXT
031400        IF WS-EDIT-SLOTS-NUM < WS-MIN-SLOTS
031500           MOVE WS-MIN-SLOTS TO TI-SLOTS (IDX-INTERN)
031600        ELSE
031700           IF WS-EDIT-SLOTS-NUM > WS-MAX-SLOTS
031800              MOVE WS-MAX-SLOTS TO TI-SLOTS (IDX-INTERN)
031900           ELSE
032000              MOVE WS-EDIT-SLOTS-NUM TO TI-SLOTS (IDX-INTERN)
032100           END-IF
032200        END-IF
032300     END-IF
032400     MOVE 'INTERNSHIP UPDATED' TO LK-RESULT-MESSAGE
032500     .
032600*    COMMON EXIT FOR P004 - THE LONGEST VALIDATION CHAIN IN THE
032700*    MODULE, SO MOST OF ITS EARLY-OUT GO TO'S LAND HERE.
032800 P004-FIM.
032900     EXIT.
033000
033100***************************************************************
033200* P005 - STAFF APPROVES AN INTERNSHIP.  Card: TRAN-INT-ID.
033300* Return codes: 00 approved; 61 internship unknown; 62 not
033400* PENDING.
033500***************************************************************
033600 P005-APPROVE-INTERN.
033700     PERFORM P005-FIND-INTERN
033800     IF NOT REC-WAS-FOUND
033900        MOVE '61' TO LK-RETURN-CODE
034000        MOVE 'INTERNSHIP NOT ON FILE' TO LK-RESULT-MESSAGE
034100        GO TO P005-FIM
034200     END-IF
034300     IF TI-STATUS (IDX-INTERN) NOT = 'PENDING  '
034400        MOVE '62' TO LK-RETURN-CODE
034500        MOVE 'INTERNSHIP IS NOT PENDING' TO LK-RESULT-MESSAGE
034600        GO TO P005-FIM
034700     END-IF
034800     MOVE 'APPROVED ' TO TI-STATUS (IDX-INTERN)
034900     MOVE 'Y'         TO TI-VISIBLE (IDX-INTERN)
035000     MOVE 'INTERNSHIP APPROVED' TO LK-RESULT-MESSAGE
035100     .
035200*    LOCATES THE INTERNSHIP BY ID; SHARED BY P005-APPROVE-INTERN AND
035300*    P006-REJECT-INTERN.
035400 P005-FIND-INTERN.
035500     SET WS-FOUND-SW TO 'N'
035600     SET IDX-INTERN TO 1
035700     SEARCH TBL-INTERNSHIP
035800        AT END
035900           CONTINUE
036000        WHEN TI-ID (IDX-INTERN) = TRAN-INT-ID
036100           SET WS-FOUND-SW TO 'Y'
036200     END-SEARCH
036300     .
036400*    COMMON EXIT FOR P005.
036500 P005-FIM.
036600     EXIT.
036700
036800***************************************************************
036900* P006 - STAFF REJECTS AN INTERNSHIP.  Card: TRAN-INT-ID.
037000* Return codes: 00 rejected; 61 internship unknown; 62 not
037100* PENDING.
037200***************************************************************
037300 P006-REJECT-INTERN.
037400     SET WS-FOUND-SW TO 'N'
037500     SET IDX-INTERN TO 1
037600     SEARCH TBL-INTERNSHIP
037700        AT END
037800           CONTINUE
037900        WHEN TI-ID (IDX-INTERN) = TRAN-INT-ID
038000           SET WS-FOUND-SW TO 'Y'
038100     END-SEARCH
038200     IF NOT REC-WAS-FOUND
038300        MOVE '61' TO LK-RETURN-CODE
038400        MOVE 'INTERNSHIP NOT ON FILE' TO LK-RESULT-MESSAGE
038500        GO TO P006-FIM
038600     END-IF
038700     IF TI-STATUS (IDX-INTERN) NOT = 'PENDING  '
038800        MOVE '62' TO LK-RETURN-CODE
038900        MOVE 'INTERNSHIP IS NOT PENDING' TO LK-RESULT-MESSAGE
039000        GO TO P006-FIM
039100     END-IF
039200     MOVE 'REJECTED ' TO TI-STATUS (IDX-INTERN)
039300     MOVE 'INTERNSHIP REJECTED' TO LK-RESULT-MESSAGE
039400     .
039500*    COMMON EXIT FOR P006.
039600 P006-FIM.
039700     EXIT.
039800
039900***************************************************************
040000* P007 - TOGGLE VISIBILITY.  Card: TRAN-USER-ID = owning rep,
040100* TRAN-INT-ID.  Return codes: 00 toggled; 61 internship unknown;
040200* 52 rep does not own it.
040300***************************************************************
040400 P007-TOGGLE-VISIBLE.
040500     SET WS-FOUND-SW TO 'N'
040600     SET IDX-INTERN TO 1
040700     SEARCH TBL-INTERNSHIP
040800        AT END
040900           CONTINUE
041000        WHEN TI-ID (IDX-INTERN) = TRAN-INT-ID
041100           SET WS-FOUND-SW TO 'Y'
041200     END-SEARCH
041300     IF NOT REC-WAS-FOUND
041400        MOVE '61' TO LK-RETURN-CODE
041500        MOVE 'INTERNSHIP NOT ON FILE' TO LK-RESULT-MESSAGE
041600        GO TO P007-FIM
041700     END-IF
041800     IF TI-REP-ID (IDX-INTERN) NOT = TRAN-USER-ID
041900        MOVE '52' TO LK-RETURN-CODE
042000        MOVE 'THIS REP DOES NOT OWN THAT INTERNSHIP'
042100                    TO LK-RESULT-MESSAGE
042200        GO TO P007-FIM
042300     END-IF
042400     IF TI-VISIBLE (IDX-INTERN) = 'Y'
042500        MOVE 'N' TO TI-VISIBLE (IDX-INTERN)
042600     ELSE
042700        MOVE 'Y' TO TI-VISIBLE (IDX-INTERN)
042800     END-IF
042900     MOVE 'VISIBILITY TOGGLED' TO LK-RESULT-MESSAGE
043000     .
043100*    COMMON EXIT FOR P007.
043200 P007-FIM.
043300     EXIT.
043400
043500***************************************************************
043600* P008 - COMPANY REVIEW DECISION.  Card: TRAN-USER-ID = rep,
043700* TRAN-APP-ID = application, TRAN-VALUE-1 (1:1) = 'A' approve,
043800* 'R' reject.  Return codes: 00 decided; 71 application unknown;
043900* 72 rep does not own the internship applied to; 73 decision
044000* code not A or R.
044100***************************************************************
044200 P008-COMPANY-REVIEW.
044300     SET WS-FOUND-SW TO 'N'
044400     SET IDX-APPL TO 1
044500     SEARCH TBL-APPLICATION
044600        AT END
044700           CONTINUE
044800        WHEN TA-ID (IDX-APPL) = TRAN-APP-ID
044900           SET WS-FOUND-SW TO 'Y'
045000     END-SEARCH
045100     IF NOT REC-WAS-FOUND
045200        MOVE '71' TO LK-RETURN-CODE
045300        MOVE 'APPLICATION NOT ON FILE' TO LK-RESULT-MESSAGE
045400        GO TO P008-FIM
045500     END-IF
045600     SET WS-FOUND-SW TO 'N'
045700     SET IDX-INTERN TO 1
045800     SEARCH TBL-INTERNSHIP
045900        AT END
046000           CONTINUE
046100        WHEN TI-ID (IDX-INTERN) = TA-INT-ID (IDX-APPL)
046200             AND TI-REP-ID (IDX-INTERN) = TRAN-USER-ID
046300           SET WS-FOUND-SW TO 'Y'
046400     END-SEARCH
046500     IF NOT REC-WAS-FOUND
046600        MOVE '72' TO LK-RETURN-CODE
046700        MOVE 'THIS REP DOES NOT OWN THAT INTERNSHIP'
046800                    TO LK-RESULT-MESSAGE
046900        GO TO P008-FIM
047000     END-IF
047100     MOVE TRAN-VALUE-1 (1:1) TO WS-DECISION-CODE
047200     IF WS-DECISION-CODE IS NOT WS-DECISION-CLASS
047300        MOVE '73' TO LK-RETURN-CODE
047400        MOVE 'DECISION CODE MUST BE A OR R' TO LK-RESULT-MESSAGE
047500        GO TO P008-FIM
047600     END-IF
047700     IF WS-DECISION-CODE = 'A'
047800        MOVE 'SUCCESSFUL  ' TO TA-STATUS (IDX-APPL)
047900        MOVE 'APPLICATION MARKED SUCCESSFUL' TO LK-RESULT-MESSAGE
048000     ELSE
048100        MOVE 'UNSUCCESSFUL' TO TA-STATUS (IDX-APPL)
048200        MOVE 'APPLICATION MARKED UNSUCCESSFUL' TO LK-RESULT-MESSAGE
048300     END-IF
048400     .
048500*    COMMON EXIT FOR P008.
048600 P008-FIM.
048700     EXIT.
048800
048900***************************************************************
049000* P009 - STUDENT ACCEPTS PLACEMENT.  Card: TRAN-USER-ID =
049100* student, TRAN-APP-ID = application.  Return codes: 00
049200* accepted; 81 application unknown or not this student's;
049300* 82 application is not SUCCESSFUL.
049400***************************************************************
049500 P009-ACCEPT-PLACEMENT.
049600     SET WS-FOUND-SW TO 'N'
049700     SET IDX-APPL TO 1
049800     SEARCH TBL-APPLICATION
049900        AT END
050000           CONTINUE
050100        WHEN TA-ID (IDX-APPL) = TRAN-APP-ID
050200             AND TA-STUDENT-ID (IDX-APPL) = TRAN-USER-ID
050300           SET WS-FOUND-SW TO 'Y'
050400     END-SEARCH
050500     IF NOT REC-WAS-FOUND
050600        MOVE '81' TO LK-RETURN-CODE
050700        MOVE 'APPLICATION NOT ON FILE FOR THIS STUDENT'
050800                    TO LK-RESULT-MESSAGE
050900        GO TO P009-FIM
051000     END-IF
051100     IF TA-STATUS (IDX-APPL) NOT = 'SUCCESSFUL  '
051200        MOVE '82' TO LK-RETURN-CODE
051300        MOVE 'APPLICATION IS NOT SUCCESSFUL' TO LK-RESULT-MESSAGE
051400        GO TO P009-FIM
051500     END-IF
051600     MOVE IDX-APPL TO WS-APP-ROW
051700     MOVE 'Y' TO TA-CONFIRMED (WS-APP-ROW)
051800     SET WS-FOUND-SW TO 'N'
051900     SET IDX-USER TO 1
052000     SEARCH TBL-USER
052100        AT END
052200           CONTINUE
052300        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
052400           SET WS-FOUND-SW TO 'Y'
052500     END-SEARCH
052600     MOVE IDX-USER TO WS-STU-ROW
052700     MOVE TA-INT-ID (WS-APP-ROW) TO TU-STU-ACCEPTED-ID (WS-STU-ROW)
052800     SET WS-FOUND-SW TO 'N'
052900     SET IDX-INTERN TO 1
053000     SEARCH TBL-INTERNSHIP
053100        AT END
053200           CONTINUE
053300        WHEN TI-ID (IDX-INTERN) = TA-INT-ID (WS-APP-ROW)
053400           SET WS-FOUND-SW TO 'Y'
053500     END-SEARCH
053600     MOVE IDX-INTERN TO WS-INT-ROW
053700     IF TI-CONFIRMED (WS-INT-ROW) < TI-SLOTS (WS-INT-ROW)
053800        ADD 1 TO TI-CONFIRMED (WS-INT-ROW)
053900     END-IF
054000     IF TI-CONFIRMED (WS-INT-ROW) >= TI-SLOTS (WS-INT-ROW)
054100        MOVE 'FILLED   ' TO TI-STATUS (WS-INT-ROW)
054200        MOVE 'N'         TO TI-VISIBLE (WS-INT-ROW)
054300     END-IF
054400     MOVE 1 TO WS-SUB-1
054500     PERFORM P009-REJECT-OTHER-APPLIED
054600        UNTIL WS-SUB-1 > TU-STU-APPLIED-COUNT (WS-STU-ROW)
054700     MOVE 'PLACEMENT ACCEPTED' TO LK-RESULT-MESSAGE
054800     .
054900*    TICKET-ERA RULE: ONCE ONE APPLICATION IS ACCEPTED, EVERY OTHER
055000*    PENDING APPLICATION THIS STUDENT HAS ON FILE IS AUTOMATICALLY
055100*    REJECTED - A STUDENT CAN ONLY HOLD ONE ACCEPTED PLACEMENT AT A
055200*    TIME.
055300 P009-REJECT-OTHER-APPLIED.
055400     IF TU-STU-APPLIED-ID (WS-STU-ROW WS-SUB-1)
055500        NOT = TA-INT-ID (WS-APP-ROW)
055600        SET WS-FOUND-SW TO 'N'
055700        SET IDX-APPL TO 1
055800        SEARCH TBL-APPLICATION
055900           AT END
056000              CONTINUE
056100           WHEN TA-INT-ID (IDX-APPL)
056200                = TU-STU-APPLIED-ID (WS-STU-ROW WS-SUB-1)
056300                AND TA-STUDENT-ID (IDX-APPL) = TRAN-USER-ID
056400              SET WS-FOUND-SW TO 'Y'
056500        END-SEARCH
056600        IF REC-WAS-FOUND
056700           MOVE 'UNSUCCESSFUL' TO TA-STATUS (IDX-APPL)
056800        END-IF
056900     END-IF
057000     ADD 1 TO WS-SUB-1
057100     .
057200*    COMMON EXIT FOR P009.
057300 P009-FIM.
057400     EXIT.
057500
057600***************************************************************
057700* P010 - STUDENT REQUESTS WITHDRAWAL.  Card: TRAN-USER-ID =
057800* student, TRAN-APP-ID = application.  Return codes: 00
057900* requested; 81 application unknown or not this student's;
058000* 83 application is not PENDING or SUCCESSFUL.
058100***************************************************************
058200 P010-WITHDRAW-REQUEST.
058300     SET WS-FOUND-SW TO 'N'
058400     SET IDX-APPL TO 1
058500     SEARCH TBL-APPLICATION
058600        AT END
058700           CONTINUE
058800        WHEN TA-ID (IDX-APPL) = TRAN-APP-ID
058900             AND TA-STUDENT-ID (IDX-APPL) = TRAN-USER-ID
059000           SET WS-FOUND-SW TO 'Y'
059100     END-SEARCH
059200     IF NOT REC-WAS-FOUND
059300        MOVE '81' TO LK-RETURN-CODE
059400        MOVE 'APPLICATION NOT ON FILE FOR THIS STUDENT'
059500                    TO LK-RESULT-MESSAGE
059600        GO TO P010-FIM
059700     END-IF
059800     IF TA-STATUS (IDX-APPL) NOT = 'PENDING     '
059900        AND TA-STATUS (IDX-APPL) NOT = 'SUCCESSFUL  '
060000        MOVE '83' TO LK-RETURN-CODE
060100        MOVE 'APPLICATION MAY NOT BE WITHDRAWN FROM THIS STATUS'
060200                    TO LK-RESULT-MESSAGE
060300        GO TO P010-FIM
060400     END-IF
060500     MOVE 'WITHDRAW-REQUESTED' TO TA-STATUS (IDX-APPL)
060600     MOVE 'WITHDRAWAL REQUESTED' TO LK-RESULT-MESSAGE
060700     .
060800*    COMMON EXIT FOR P010.
060900 P010-FIM.
061000     EXIT.
061100
061200***************************************************************
061300* P011 - STAFF APPROVES A WITHDRAWAL.  Card: TRAN-APP-ID.
061400* Return codes: 00 approved; 81 application unknown; 84 not in
061500* the withdrawal queue.
061600***************************************************************
061700 P011-WITHDRAW-APPROVE.
061800     SET WS-FOUND-SW TO 'N'
061900     SET IDX-APPL TO 1
062000     SEARCH TBL-APPLICATION
062100        AT END
062200           CONTINUE
062300        WHEN TA-ID (IDX-APPL) = TRAN-APP-ID
062400           SET WS-FOUND-SW TO 'Y'
062500     END-SEARCH
062600     IF NOT REC-WAS-FOUND
062700        MOVE '81' TO LK-RETURN-CODE
062800        MOVE 'APPLICATION NOT ON FILE' TO LK-RESULT-MESSAGE
062900        GO TO P011-FIM
063000     END-IF
063100     IF TA-STATUS (IDX-APPL) NOT = 'WITHDRAW-REQUESTED'
063200        MOVE '84' TO LK-RETURN-CODE
063300        MOVE 'APPLICATION IS NOT AWAITING WITHDRAWAL'
063400                    TO LK-RESULT-MESSAGE
063500        GO TO P011-FIM
063600     END-IF
063700     MOVE IDX-APPL TO WS-APP-ROW
063800     MOVE 'UNSUCCESSFUL' TO TA-STATUS (WS-APP-ROW)
063900     SET WS-FOUND-SW TO 'N'
064000     SET IDX-INTERN TO 1
064100     SEARCH TBL-INTERNSHIP
064200        AT END
064300           CONTINUE
064400        WHEN TI-ID (IDX-INTERN) = TA-INT-ID (WS-APP-ROW)
064500           SET WS-FOUND-SW TO 'Y'
064600     END-SEARCH
064700     IF REC-WAS-FOUND
064800        MOVE IDX-INTERN TO WS-INT-ROW
064900        MOVE 1 TO WS-SUB-1
065000        PERFORM P011-REMOVE-FROM-APPLICANTS
065100           UNTIL WS-SUB-1 > TI-APPLICANT-COUNT (WS-INT-ROW)
065200     END-IF
065300     MOVE 'WITHDRAWAL APPROVED' TO LK-RESULT-MESSAGE
065400     .
065500*    ONCE A WITHDRAWAL IS APPROVED THE STUDENT NO LONGER COUNTS
065600*    AGAINST THE INTERNSHIP'S APPLICANT LIST - FOUND AND SHIFTED OUT
065700*    HERE SO THE NEXT ELIGIBILITY/FILTER SCAN DOESN'T STILL SEE IT.
065800 P011-REMOVE-FROM-APPLICANTS.
065900     IF TI-APPLICANT-ID (WS-INT-ROW WS-SUB-1)
066000        = TA-STUDENT-ID (WS-APP-ROW)
066100        MOVE WS-SUB-1 TO WS-SUB-2
066200        PERFORM P011-SHIFT-ONE-APPLICANT
066300           UNTIL WS-SUB-2 >= TI-APPLICANT-COUNT (WS-INT-ROW)
066400        SUBTRACT 1 FROM TI-APPLICANT-COUNT (WS-INT-ROW)
066500     END-IF
066600     ADD 1 TO WS-SUB-1
066700     .
066800*    ONE STEP OF THE SHIFT-DOWN THAT CLOSES THE GAP LEFT BY THE
066900*    REMOVED APPLICANT ID.
067000 P011-SHIFT-ONE-APPLICANT.
067100     ADD 1 TO WS-SUB-2 GIVING WS-NEXT-SUB
067200     MOVE TI-APPLICANT-ID (WS-INT-ROW WS-NEXT-SUB)
067300          TO TI-APPLICANT-ID (WS-INT-ROW WS-SUB-2)
067400     ADD 1 TO WS-SUB-2
067500     .
067600*    COMMON EXIT FOR P011.
067700 P011-FIM.
067800     EXIT.
067900
068000***************************************************************
068100* P012 - STAFF REJECTS A WITHDRAWAL.  Card: TRAN-APP-ID.  No
068200* change to the application other than leaving it exactly as
068300* it was.  Return codes: 00 rejected; 81 application unknown;
068400* 84 not in the withdrawal queue.
068500***************************************************************
068600 P012-WITHDRAW-REJECT.
068700     SET WS-FOUND-SW TO 'N'
068800     SET IDX-APPL TO 1
068900     SEARCH TBL-APPLICATION
069000        AT END
069100           CONTINUE
069200        WHEN TA-ID (IDX-APPL) = TRAN-APP-ID
069300           SET WS-FOUND-SW TO 'Y'
069400     END-SEARCH
069500     IF NOT REC-WAS-FOUND
069600        MOVE '81' TO LK-RETURN-CODE
069700        MOVE 'APPLICATION NOT ON FILE' TO LK-RESULT-MESSAGE
069800        GO TO P012-FIM
069900     END-IF
070000     IF TA-STATUS (IDX-APPL) NOT = 'WITHDRAW-REQUESTED'
070100        MOVE '84' TO LK-RETURN-CODE
070200        MOVE 'APPLICATION IS NOT AWAITING WITHDRAWAL'
070300                    TO LK-RESULT-MESSAGE
070400        GO TO P012-FIM
070500     END-IF
070600     MOVE 'WITHDRAWAL REQUEST REJECTED, NO CHANGE MADE'
070700                 TO LK-RESULT-MESSAGE
070800     .
070900*    COMMON EXIT FOR P012.
071000 P012-FIM.
071100     EXIT.
