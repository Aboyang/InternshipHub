000100******************************************************************
000200* FD-STAFF-SEED.cpy
000300* One row of the career-centre staff roster extract.  SFD-ROLE
000400* comes across from HR but the career office has never used it for
000500* anything - kept on the seed record only so the extract layout
000600* matches what HR actually sends.
000700******************************************************************
000800 01  REG-STAFF-SEED.
000900     05  SFD-STAFF-ID                 PIC X(10).
001000     05  SFD-NAME                     PIC X(20).
001100     05  SFD-ROLE                     PIC X(15).
001200     05  SFD-DEPT                     PIC X(15).
001300     05  FILLER                       PIC X(05).
