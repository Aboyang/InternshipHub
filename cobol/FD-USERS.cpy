000100******************************************************************
000200* FD-USERS.cpy
000300* Layout of one USERS master record (students, staff and company
000400* representatives all share this layout, discriminated by
000500* USR-TYPE).  Referenced by the USR-FILE FD in PROGBAT and COPYd
000600* wherever a program needs to MOVE a table row out to the on-disk
000700* image or back in.
000800*----------------------------------------------------------------
000900* 1998-11-03  RC   Ticket CH-014 - widened USR-NAME to X(20) to
001000*                  match the registrar's roster export.
001100* 2003-06-19  JBP  Ticket CH-061 - added USR-STU-ACCEPTED-ID so a
001200*                  student's one accepted placement survives a
001300*                  reload without re-scanning the application file.
001400******************************************************************
001500 01  REG-USER.
001600     05  USR-TYPE                    PIC X(01).
001700         88  USR-IS-STUDENT                   VALUE 'S'.
001800         88  USR-IS-STAFF                     VALUE 'T'.
001900         88  USR-IS-COMPANY-REP               VALUE 'C'.
002000     05  USR-ID                      PIC X(10).
002100     05  USR-NAME                    PIC X(20).
002200     05  USR-PASSWORD                PIC X(15).
002300     05  USR-STU-YEAR                PIC 9(01).
002400     05  USR-STU-MAJOR               PIC X(10).
002500     05  USR-STU-ACCEPTED-ID         PIC X(06).
002600     05  USR-STF-DEPT                PIC X(15).
002700     05  USR-REP-COMPANY             PIC X(20).
002800     05  USR-REP-POSITION            PIC X(15).
002900     05  USR-REP-APPROVED            PIC X(01).
003000         88  USR-REP-IS-APPROVED              VALUE 'Y'.
003100         88  USR-REP-IS-PENDING                VALUE 'N'.
003200     05  FILLER                      PIC X(06).
