000100******************************************************************
000200* FD-STUDENT-SEED.cpy
000300* One row of the registrar's student roster extract.  Only read
000400* the first time PROGBAT runs against a campus with no USERS
000500* master yet; ignored on every run after that.
000600******************************************************************
000700 01  REG-STUDENT-SEED.
000800     05  SSD-STUDENT-ID               PIC X(10).
000900     05  SSD-NAME                     PIC X(20).
001000     05  SSD-MAJOR                    PIC X(10).
001100     05  SSD-YEAR                     PIC 9(01).
001200     05  FILLER                       PIC X(09).
