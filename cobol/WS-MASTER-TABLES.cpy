000100******************************************************************
000200* WS-MASTER-TABLES.cpy
000300* The three master files loaded whole into memory for the run.
000400* PROGBAT COPYs this into WORKING-STORAGE and CALLs every worker
000500* module USING it BY REFERENCE, so every module COPYs the same
000600* member into its LINKAGE SECTION and works the same rows PROGBAT
000700* loaded - nothing goes back to disk until PROGBAT's own
000800* end-of-run rewrite.
000900*----------------------------------------------------------------
001000* 1998-11-03  RC   Ticket CH-014 - table sizes bumped from the
001100*                  original pilot's 100/50/150 once the business
001200*                  school asked to come on board.
001300* 2000-01-07  RC   Y2K - WS-SCRATCH-DATE-PARTS re-verified; the
001400*                  YYYY-MM-DD layout this shop settled on in '97
001500*                  never stored a 2-digit year, so nothing to fix.
001600* 2003-06-19  JBP  Ticket CH-061 - added TU-STU-APPLIED-LIST /
001700*                  TU-REP-CREATED-LIST so U3's 5-per-rep cap and
001800*                  U4's 3-per-student cap stop costing a full scan
001900*                  of the internship table on every check.
002000******************************************************************
002100 01  WS-BUSINESS-CONSTANTS.
002200     03  WS-MAX-INTERN-PER-REP        PIC 9(02) VALUE 05.
002300     03  WS-MAX-APPL-PER-STUDENT      PIC 9(02) VALUE 03.
002400     03  WS-MIN-SLOTS                 PIC 9(02) VALUE 01.
002500     03  WS-MAX-SLOTS                 PIC 9(02) VALUE 10.
002600     03  WS-BASIC-ONLY-YEAR-LIMIT     PIC 9(01) VALUE 2.
002700     03  FILLER                       PIC X(04) VALUE SPACES.
002800
002900 01  WS-ID-COUNTERS.
003000     03  WS-NEXT-INT-SEQ              PIC 9(06) COMP VALUE ZERO.
003100     03  WS-NEXT-APP-SEQ              PIC 9(06) COMP VALUE ZERO.
003200     03  FILLER                       PIC X(04) VALUE SPACES.
003300
003400 01  WS-SCRATCH-ID                    PIC X(06) VALUE SPACES.
003500 01  WS-SCRATCH-ID-PARTS REDEFINES WS-SCRATCH-ID.
003600     03  WS-SCRATCH-ID-PREFIX         PIC X(01).
003700     03  WS-SCRATCH-ID-SUFFIX         PIC 9(05).
003800
003900 01  WS-SCRATCH-DATE                  PIC X(10) VALUE SPACES.
004000 01  WS-SCRATCH-DATE-PARTS REDEFINES WS-SCRATCH-DATE.
004100     03  WS-SCRATCH-YYYY              PIC 9(04).
004200     03  FILLER                       PIC X(01).
004300     03  WS-SCRATCH-MM                PIC 9(02).
004400     03  FILLER                       PIC X(01).
004500     03  WS-SCRATCH-DD                PIC 9(02).
004600
004700 01  TBL-USER-CONTROL.
004800     03  TBL-USER-COUNT               PIC 9(05) COMP VALUE ZERO.
004900     03  FILLER                       PIC X(04) VALUE SPACES.
005000
005100 01  TBL-USER-AREA.
005200     03  TBL-USER OCCURS 1 TO 500 TIMES
005300                   DEPENDING ON TBL-USER-COUNT
005400                   INDEXED BY IDX-USER.
005500         05  TU-TYPE                  PIC X(01).
005600         05  TU-ID                    PIC X(10).
005700         05  TU-NAME                  PIC X(20).
005800         05  TU-PASSWORD              PIC X(15).
005900         05  TU-STU-YEAR              PIC 9(01).
006000         05  TU-STU-MAJOR             PIC X(10).
006100         05  TU-STU-ACCEPTED-ID       PIC X(06).
006200         05  TU-STU-APPLIED-COUNT     PIC 9(02) COMP.
006300         05  TU-STU-APPLIED-LIST.
006400             07  TU-STU-APPLIED-ID OCCURS 3 TIMES
006500                                   PIC X(06).
006600         05  TU-STF-DEPT              PIC X(15).
006700         05  TU-REP-COMPANY           PIC X(20).
006800         05  TU-REP-POSITION          PIC X(15).
006900         05  TU-REP-APPROVED          PIC X(01).
007000         05  TU-REP-CREATED-COUNT     PIC 9(02) COMP.
007100         05  TU-REP-CREATED-LIST.
007200             07  TU-REP-CREATED-ID OCCURS 5 TIMES
007300                                   PIC X(06).
007400
007500 01  TBL-INTERNSHIP-CONTROL.
007600     03  TBL-INTERNSHIP-COUNT         PIC 9(05) COMP VALUE ZERO.
007700     03  FILLER                       PIC X(04) VALUE SPACES.
007800
007900 01  TBL-INTERNSHIP-AREA.
008000     03  TBL-INTERNSHIP OCCURS 1 TO 300 TIMES
008100                         DEPENDING ON TBL-INTERNSHIP-COUNT
008200                         INDEXED BY IDX-INTERN.
008300         05  TI-ID                    PIC X(06).
008400         05  TI-TITLE                 PIC X(30).
008500         05  TI-DESC                  PIC X(50).
008600         05  TI-LEVEL                 PIC X(12).
008700         05  TI-PREF-MAJOR            PIC X(10).
008800         05  TI-OPEN-DATE             PIC X(10).
008900         05  TI-CLOSE-DATE            PIC X(10).
009000         05  TI-COMPANY               PIC X(20).
009100         05  TI-REP-ID                PIC X(10).
009200         05  TI-SLOTS                 PIC 9(02).
009300         05  TI-VISIBLE               PIC X(01).
009400         05  TI-STATUS                PIC X(09).
009500         05  TI-CONFIRMED             PIC 9(02).
009600         05  TI-APPLICANT-COUNT       PIC 9(02) COMP.
009700         05  TI-APPLICANT-LIST.
009800             07  TI-APPLICANT-ID OCCURS 20 TIMES
009900                                 PIC X(10).
010000
010100 01  TBL-APPLICATION-CONTROL.
010200     03  TBL-APPLICATION-COUNT        PIC 9(06) COMP VALUE ZERO.
010300     03  FILLER                       PIC X(04) VALUE SPACES.
010400
010500 01  TBL-APPLICATION-AREA.
010600     03  TBL-APPLICATION OCCURS 1 TO 1000 TIMES
010700                          DEPENDING ON TBL-APPLICATION-COUNT
010800                          INDEXED BY IDX-APPL.
010900         05  TA-ID                    PIC X(06).
011000         05  TA-INT-ID                PIC X(06).
011100         05  TA-STUDENT-ID            PIC X(10).
011200         05  TA-STATUS                PIC X(18).
011300         05  TA-CONFIRMED             PIC X(01).
