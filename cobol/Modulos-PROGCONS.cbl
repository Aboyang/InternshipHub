000100******************************************************************
000200* Author: Renan Cicero
000300* Installation: Career Services Data Centre
000400* Date Written: 1987-03-30
000500* Security: Career Services Internal Use Only
000600* Purpose: The one credential check every other card in the run
000700*          depends on - does this user ID and password match what
000800*          is on file.  CALLed from PROGBAT's dispatch table; works
000900*          the in-memory user table PROGBAT loaded.  Every other
001000*          worker module trusts that a card reaching it already
001100*          passed through here once, upstream, in the job that
001200*          produced the transaction file.
001300*----------------------------------------------------------------
001400* CHANGE LOG
001500* 1987-03-30  RC   Original write-up, split off the registrar's old
001600*                  P100-CONSULTA once login stopped being a lookup-
001700*                  and-display and became a real pass/fail check.
001800* 1993-01-14  DKW  Password comparison made case-sensitive on
001900*                  purpose after a mixed-case default password
002000*                  ('Password1') let two students into one
002100*                  account.
002200* 1998-11-03  RC   Ticket CH-014 - WS-LOGIN-TRACE added so a failed
002300*                  AUTH card in the run log shows which ID and
002400*                  which user type were involved, without printing
002500*                  the password itself anywhere.
002600* 2007-08-14  JBP  Ticket CH-099 - WS-RETURN-CODE values documented
002700*                  at the head of P001 for the first time.
002800* 2009-02-11  JBP  Ticket CH-085 - WS-AUTH-CALL-COUNT added so a
002900*                  failed-login trace line shows which AUTH card in
003000*                  the run it was, not just the ID involved.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    PROGCONS.
003400 AUTHOR.        RENAN CICERO.
003500 INSTALLATION.  CAREER SERVICES DATA CENTRE.
003600 DATE-WRITTEN.  1987-03-30.
003700 DATE-COMPILED.
003800 SECURITY.      CAREER SERVICES INTERNAL USE ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WS-SWITCHES.
004800     03  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
004900         88  REC-WAS-FOUND            VALUE 'Y'.
005000     03  FILLER                       PIC X(04) VALUE SPACES.
005100
005200 01  WS-AUTH-CALL-COUNT               PIC 9(05) COMP VALUE ZERO.
005300
005400 01  WS-LOGIN-TRACE                   PIC X(16) VALUE SPACES.
005500 01  WS-LOGIN-TRACE-PARTS REDEFINES WS-LOGIN-TRACE.
005600     03  WS-LOGIN-TRACE-ID            PIC X(10).
005700     03  WS-LOGIN-TRACE-TYPE          PIC X(01).
005800     03  FILLER                       PIC X(05).
005900
006000 LINKAGE SECTION.
006100     COPY WS-MASTER-TABLES.
006200     COPY FD-TRANSACTIONS.
006300
006400 01  LK-RETURN-CODE                   PIC X(02).
006500 01  LK-RESULT-MESSAGE                PIC X(60).
006600
006700 PROCEDURE DIVISION USING TBL-USER-CONTROL TBL-USER-AREA
006800                          REG-TRANSACTION
006900                          LK-RETURN-CODE
007000                          LK-RESULT-MESSAGE.
007100
007200 0000-MAIN.
007300     MOVE '00'   TO LK-RETURN-CODE
007400     MOVE SPACES TO LK-RESULT-MESSAGE
007500     ADD 1 TO WS-AUTH-CALL-COUNT
007600     EVALUATE TRAN-TYPE
007700        WHEN 'AUTH'
007800           PERFORM P001-CHECK-CREDENTIALS THRU P001-FIM
007900        WHEN OTHER
008000           MOVE '99' TO LK-RETURN-CODE
008100           MOVE 'PROGCONS CANNOT HANDLE THIS CARD'
008200                       TO LK-RESULT-MESSAGE
008300     END-EVALUATE
008400     GOBACK
008500     .
008600
008700***************************************************************
008800* P001 - CHECK CREDENTIALS.  Card: TRAN-USER-ID, TRAN-VALUE-1
008900* (1:15) = password supplied.  Return codes: 00 credentials
009000* match; 31 ID unknown; 32 password does not match.
009100***************************************************************
009200 P001-CHECK-CREDENTIALS.
009300     SET WS-FOUND-SW TO 'N'
009400     SET IDX-USER TO 1
009500     SEARCH TBL-USER
009600        AT END
009700           CONTINUE
009800        WHEN TU-ID (IDX-USER) = TRAN-USER-ID
009900           SET WS-FOUND-SW TO 'Y'
010000     END-SEARCH
010100     MOVE TRAN-USER-ID TO WS-LOGIN-TRACE-ID
010200     IF NOT REC-WAS-FOUND
010300        MOVE 'U' TO WS-LOGIN-TRACE-TYPE
010400        MOVE '31' TO LK-RETURN-CODE
010500        MOVE 'USER ID NOT ON FILE' TO LK-RESULT-MESSAGE
010600        DISPLAY 'AUTH CARD ' WS-AUTH-CALL-COUNT ' FAILED - '
010700                WS-LOGIN-TRACE
010800        GO TO P001-FIM
010900     END-IF
011000     MOVE TU-TYPE (IDX-USER) TO WS-LOGIN-TRACE-TYPE
011100     IF TU-PASSWORD (IDX-USER) NOT = TRAN-VALUE-1 (1:15)
011200        MOVE '32' TO LK-RETURN-CODE
011300        MOVE 'PASSWORD DOES NOT MATCH' TO LK-RESULT-MESSAGE
011400        DISPLAY 'AUTH CARD ' WS-AUTH-CALL-COUNT ' FAILED - '
011500                WS-LOGIN-TRACE
011600        GO TO P001-FIM
011700     END-IF
011800     MOVE 'CREDENTIALS OK' TO LK-RESULT-MESSAGE
011900     .
012000*    COMMON EXIT FOR P001, REACHED EITHER NORMALLY OR VIA AN EARLY GO
012100*    TO ON A CREDENTIALS FAILURE.
012200 P001-FIM.
012300     EXIT.
