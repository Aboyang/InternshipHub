000100******************************************************************
000200* Author: Renan Cicero
000300* Installation: Career Services Data Centre
000400* Date Written: 1987-03-02
000500* Security: Career Services Internal Use Only
000600* Purpose: Nightly batch driver for the Internship Hub.  Loads the
000700*          three master files (or the seed files on a cold start),
000800*          reads the day's transaction file and hands each request
000900*          to whichever worker module owns it, rewrites the masters
001000*          and produces the per-company summary report.
001100*----------------------------------------------------------------
001200* CHANGE LOG
001300* 1987-03-02  RC   Original write-up - one CALLed module per cadas
001400*                  tro/consulta/alteracao/exclusao shape, carried
001500*                  over from the registrar's student system.
001600* 1989-06-11  RC   Added the third master (applications); the
001700*                  placement side used to be a second run entirely.
001800* 1991-09-30  DKW  Cross-reference rebuild (2500) added - staff
001900*                  were chasing students with a dangling applied-
002000*                  to internship after a bad tape restore.
002100* 1993-02-18  DKW  ID counters (2600) re-synced off the highest
002200*                  suffix on file instead of a separate counter
002300*                  file that kept drifting out of step.
002400* 1994-07-05  RC   Seed-file cold start (2100) added so a new
002500*                  campus can come up without a DBA pre-loading
002600*                  three empty masters by hand.
002700* 1996-11-22  LMS  Transaction-driven dispatch (3000) replaces the
002800*                  old one-shot batch; career office now submits a
002900*                  card deck of the day's actions instead of us
003000*                  re-running the whole job per request.
003100* 1998-11-03  RC   Ticket CH-014 - business date now comes off the
003200*                  transaction file's DATE card, never SYSDATE; an
003300*                  overnight run that slipped past midnight was
003400*                  closing internships a day early.
003500* 1999-04-08  RC   Ticket CH-022 - withdrawal dispatch added.
003600* 2000-01-07  RC   Y2K - WS-TODAY-PARAM confirmed 4-digit year on
003700*                  every code path; no change needed.
003800* 2003-06-19  JBP  Ticket CH-061 - summary report (9000) moved to
003900*                  run once at end of job instead of per request.
004000* 2007-08-14  JBP  Ticket CH-099 - file-status checks widened to
004100*                  trap status 35 on any of the three masters, not
004200*                  just the user file, before falling back to seed.
004300* 2009-02-11  JBP  Ticket CH-077 - the seed/master load loops and
004400*                  the cross-reference and ID-resync scans broken
004500*                  out into their own read-one/scan-one paragraphs;
004600*                  a walkthrough kept tripping over how deep the
004700*                  old in-line loops nested.
004800* 2009-11-04  JBP  Ticket CH-088 - student/rep major, rep company
004900*                  and internship level/major/company folded to
005000*                  upper case the moment they come off the seed or
005100*                  master file and into the tables; an audit of the
005200*                  eligibility run turned up a student's mixed-case
005300*                  major never matching a rep's upper-case major on
005400*                  the internship record because nothing on either
005500*                  side of the table was ever normalized.
005600* 2009-12-02  JBP  Ticket CH-091 - 2500's cross-reference rebuild
005700*                  now also rebuilds each rep's
005800*                  TU-REP-CREATED-LIST and TU-REP-CREATED-COUNT
005900*                  off the internship table.  The comment at 2210
006000*                  used to claim PROGINCL re-derived the count
006100*                  itself on the next CREI card; it never did, so
006200*                  the five-internship cap reset to zero every
006300*                  night and a rep already at the cap could post a
006400*                  sixth internship on the very next run.
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.    PROGBAT.
006800 AUTHOR.        RENAN CICERO.
006900 INSTALLATION.  CAREER SERVICES DATA CENTRE.
007000 DATE-WRITTEN.  1987-03-02.
007100 DATE-COMPILED.
007200 SECURITY.      CAREER SERVICES INTERNAL USE ONLY.
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'
007900     UPSI-0 ON STATUS IS WS-SEED-OVERRIDE-ON
008000     UPSI-0 OFF STATUS IS WS-SEED-OVERRIDE-OFF.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT USR-FILE ASSIGN TO USRMAST
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-FS-USR.
008700
008800     SELECT INT-FILE ASSIGN TO INTMAST
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WS-FS-INT.
009100
009200     SELECT APP-FILE ASSIGN TO APPMAST
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS IS WS-FS-APP.
009500
009600     SELECT STU-SEED-FILE ASSIGN TO STUSEED
009700            ORGANIZATION IS SEQUENTIAL
009800            FILE STATUS IS WS-FS-STU.
009900
010000     SELECT STF-SEED-FILE ASSIGN TO STFSEED
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS IS WS-FS-STF.
010300
010400     SELECT TRN-FILE ASSIGN TO TRANFILE
010500            ORGANIZATION IS SEQUENTIAL
010600            FILE STATUS IS WS-FS-TRN.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  USR-FILE
011100     LABEL RECORD IS STANDARD.
011200     COPY FD-USERS.
011300
011400 FD  INT-FILE
011500     LABEL RECORD IS STANDARD.
011600     COPY FD-INTERNSHIPS.
011700
011800 FD  APP-FILE
011900     LABEL RECORD IS STANDARD.
012000     COPY FD-APPLICATIONS.
012100
012200 FD  STU-SEED-FILE
012300     LABEL RECORD IS STANDARD.
012400     COPY FD-STUDENT-SEED.
012500
012600 FD  STF-SEED-FILE
012700     LABEL RECORD IS STANDARD.
012800     COPY FD-STAFF-SEED.
012900
013000 FD  TRN-FILE
013100     LABEL RECORD IS STANDARD.
013200     COPY FD-TRANSACTIONS.
013300
013400 WORKING-STORAGE SECTION.
013500     COPY WS-MASTER-TABLES.
013600
013700 01  WS-RUN-SWITCHES.
013800     03  WS-EOF-TRN                   PIC X(01) VALUE 'N'.
013900         88  EOF-TRN                  VALUE 'Y'.
014000     03  WS-MASTERS-PRESENT           PIC X(01) VALUE 'Y'.
014100         88  MASTERS-ARE-PRESENT      VALUE 'Y'.
014200         88  MASTERS-ARE-ABSENT       VALUE 'N'.
014300     03  FILLER                       PIC X(04) VALUE SPACES.
014400
014500 77  WS-FS-USR                        PIC 99    VALUE ZERO.
014600 77  WS-FS-INT                        PIC 99    VALUE ZERO.
014700 77  WS-FS-APP                        PIC 99    VALUE ZERO.
014800 77  WS-FS-STU                        PIC 99    VALUE ZERO.
014900 77  WS-FS-STF                        PIC 99    VALUE ZERO.
015000 77  WS-FS-TRN                        PIC 99    VALUE ZERO.
015100
015200 01  WS-TODAY-PARAM                   PIC X(10) VALUE SPACES.
015300 01  WS-TODAY-PARTS REDEFINES WS-TODAY-PARAM.
015400     03  WS-TODAY-YYYY                PIC 9(04).
015500     03  FILLER                       PIC X(01).
015600     03  WS-TODAY-MM                  PIC 9(02).
015700     03  FILLER                       PIC X(01).
015800     03  WS-TODAY-DD                  PIC 9(02).
015900
016000 01  WS-WORK-AREAS.
016100     03  WS-HIGH-SUFFIX                PIC 9(05) COMP VALUE ZERO.
016200     03  WS-TRAN-COUNT                 PIC 9(06) COMP VALUE ZERO.
016300     03  WS-SAVE-COUNT                 PIC 9(06) COMP VALUE ZERO.
016400     03  FILLER                        PIC X(04) VALUE SPACES.
016500
016600 01  WS-RESULT-AREA.
016700     03  WS-RETURN-CODE                PIC X(02) VALUE '00'.
016800     03  WS-RESULT-MESSAGE             PIC X(60) VALUE SPACES.
016900     03  FILLER                        PIC X(04) VALUE SPACES.
017000
017100 PROCEDURE DIVISION.
017200
017300*    TOP OF THE NIGHTLY RUN.  LOAD THE MASTERS (OR THE SEEDS, ON A
017400*    COLD START), REBUILD THE APPLIED-TO/APPLICANT CROSS-REFERENCE,
017500*    RE-SYNC THE ID COUNTERS OFF WHAT IS ACTUALLY ON FILE, WORK THE
017600*    DAY'S TRANSACTION DECK, REWRITE THE THREE MASTERS AND CLOSE OUT
017700*    WITH THE PER-COMPANY SUMMARY REPORT.  ONE PASS, IN THIS ORDER,
017800*    EVERY NIGHT.
017900 0000-MAIN.
018000     PERFORM 1000-INITIALIZE
018100     PERFORM 2000-LOAD-MASTERS-OR-SEEDS
018200     PERFORM 2500-REBUILD-CROSS-REFERENCES
018300     PERFORM 2600-RESYNC-ID-COUNTERS
018400     PERFORM 3000-PROCESS-TRANSACTIONS
018500     PERFORM 8000-SAVE-MASTERS
018600     PERFORM 9000-PRODUCE-SUMMARY-REPORT
018700     PERFORM 9999-TERMINATE
018800     STOP RUN
018900     .
019000
019100*    FIGURE OUT WHETHER THIS CAMPUS HAS MASTERS ON FILE YET.  A
019200*    FILE-STATUS 35 ON THE USER MASTER MEANS A COLD START - DROP
019300*    STRAIGHT TO THE SEED FILES INSTEAD.  UPSI-0 LETS OPERATIONS
019400*    FORCE A RELOAD FROM SEED EVEN WHEN MASTERS ARE PRESENT, FOR
019500*    THE RARE NIGHT A MASTER HAS TO BE THROWN AWAY AND REBUILT.
019600 1000-INITIALIZE.
019700     DISPLAY 'PROGBAT - INTERNSHIP HUB BATCH RUN STARTING'
019800     OPEN INPUT USR-FILE
019900     IF WS-FS-USR = 35
020000        SET MASTERS-ARE-ABSENT TO TRUE
020100     ELSE
020200        SET MASTERS-ARE-PRESENT TO TRUE
020300        CLOSE USR-FILE
020400     END-IF
020500     IF WS-SEED-OVERRIDE-ON
020600        DISPLAY 'PROGBAT - UPSI-0 ON, FORCING RELOAD FROM SEEDS'
020700        SET MASTERS-ARE-ABSENT TO TRUE
020800     END-IF
020900     .
021000
021100*    ONE OR THE OTHER, NEVER BOTH - EITHER THE CAMPUS HAS THREE
021200*    MASTERS ALREADY ON FILE, OR IT DOES NOT AND WE BUILD THEM FOR
021300*    THE FIRST TIME OFF THE REGISTRAR'S EXTRACTS.
021400 2000-LOAD-MASTERS-OR-SEEDS.
021500     IF MASTERS-ARE-ABSENT
021600        PERFORM 2100-LOAD-SEEDS
021700     ELSE
021800        PERFORM 2200-LOAD-USER-MASTER
021900        PERFORM 2300-LOAD-INTERNSHIP-MASTER
022000        PERFORM 2400-LOAD-APPLICATION-MASTER
022100     END-IF
022200     .
022300
022400*    COLD-START PATH.  STUDENT ROSTER FIRST, THEN STAFF/REP ROSTER;
022500*    THERE IS NO SEED FOR INTERNSHIPS OR APPLICATIONS BECAUSE A NEW
022600*    CAMPUS STARTS WITH NEITHER - REPS CREATE THEIR OWN POSTINGS
022700*    ONCE THEY ARE REGISTERED.
022800 2100-LOAD-SEEDS.
022900     PERFORM 2110-LOAD-STUDENT-SEED
023000     PERFORM 2120-LOAD-STAFF-SEED
023100     .
023200
023300*    OPENS CLEAN ON A BRAND NEW CAMPUS (NO FILE STATUS 35 HANDLING
023400*    NEEDED HERE THE WAY THE MASTER OPENS DO) BECAUSE THE SEED IS
023500*    THE REGISTRAR'S EXTRACT, NOT SOMETHING WE OURSELVES WRITE.
023600 2110-LOAD-STUDENT-SEED.
023700     OPEN INPUT STU-SEED-FILE
023800     IF WS-FS-STU = 00
023900        PERFORM 2111-READ-ONE-STUDENT-SEED UNTIL WS-FS-STU NOT = 00
024000        CLOSE STU-SEED-FILE
024100     END-IF
024200     .
024300*    ONE ROW OF THE REGISTRAR'S EXTRACT BECOMES ONE 'S'-TYPE ROW ON
024400*    THE USER TABLE.  EVERY SEED STUDENT STARTS WITH THE SAME STOCK
024500*    PASSWORD AND AN EMPTY ACCEPTED-INTERNSHIP SLOT; A BAD OR ZERO
024600*    YEAR ON THE EXTRACT DEFAULTS TO YEAR 1 RATHER THAN BLOW UP THE
024700*    RUN.
024800 2111-READ-ONE-STUDENT-SEED.
024900     READ STU-SEED-FILE
025000        AT END
025100           MOVE 99 TO WS-FS-STU
025200        NOT AT END
025300           SET IDX-USER TO TBL-USER-COUNT
025400           ADD 1 TO TBL-USER-COUNT
025500           SET IDX-USER UP BY 1
025600           MOVE 'S'                TO TU-TYPE (IDX-USER)
025700           MOVE SSD-STUDENT-ID     TO TU-ID (IDX-USER)
025800           MOVE SSD-NAME           TO TU-NAME (IDX-USER)
025900           MOVE 'password'         TO TU-PASSWORD (IDX-USER)
026000           IF SSD-YEAR NUMERIC AND SSD-YEAR > 0
026100              MOVE SSD-YEAR        TO TU-STU-YEAR (IDX-USER)
026200           ELSE
026300              MOVE 1               TO TU-STU-YEAR (IDX-USER)
026400           END-IF
026500           MOVE SSD-MAJOR          TO TU-STU-MAJOR (IDX-USER)
026600*          TICKET CH-088 - FOLD THE SEED MAJOR TO UPPER CASE SO IT
026700*          LINES UP WITH AN INTERNSHIP'S PREFERRED MAJOR REGARDLESS
026800*          OF HOW THE REGISTRAR'S EXTRACT PUNCHED IT.
026900           INSPECT TU-STU-MAJOR (IDX-USER) CONVERTING
027000              'abcdefghijklmnopqrstuvwxyz' TO
027100              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027200           MOVE SPACES             TO TU-STU-ACCEPTED-ID
027300                                      (IDX-USER)
027400           MOVE 0 TO TU-STU-APPLIED-COUNT (IDX-USER)
027500     END-READ
027600     .
027700
027800*    STAFF/REP ROSTER, SAME SHAPE AS THE STUDENT SEED LOAD ABOVE.
027900 2120-LOAD-STAFF-SEED.
028000     OPEN INPUT STF-SEED-FILE
028100     IF WS-FS-STF = 00
028200        PERFORM 2121-READ-ONE-STAFF-SEED UNTIL WS-FS-STF NOT = 00
028300        CLOSE STF-SEED-FILE
028400     END-IF
028500     .
028600*    ONE ROW BECOMES ONE 'T'-TYPE ROW ON THE USER TABLE.  STAFF AND
028700*    REPS BOTH COME OFF THIS SAME SEED FILE; WHICH ONE A ROW TURNS
028800*    INTO IS DECIDED LATER, WHEN A REGC CARD TURNS A STAFF LOGIN
028900*    INTO AN APPROVED COMPANY REP.
029000 2121-READ-ONE-STAFF-SEED.
029100     READ STF-SEED-FILE
029200        AT END
029300           MOVE 99 TO WS-FS-STF
029400        NOT AT END
029500           SET IDX-USER TO TBL-USER-COUNT
029600           ADD 1 TO TBL-USER-COUNT
029700           SET IDX-USER UP BY 1
029800           MOVE 'T'                TO TU-TYPE (IDX-USER)
029900           MOVE SFD-STAFF-ID       TO TU-ID (IDX-USER)
030000           MOVE SFD-NAME           TO TU-NAME (IDX-USER)
030100           MOVE 'password'         TO TU-PASSWORD (IDX-USER)
030200           MOVE SFD-DEPT           TO TU-STF-DEPT (IDX-USER)
030300     END-READ
030400     .
030500
030600*    WARM-START PATH - MASTER ALREADY EXISTS, READ IT STRAIGHT
030700*    THROUGH INTO THE IN-MEMORY TABLE.
030800 2200-LOAD-USER-MASTER.
030900     OPEN INPUT USR-FILE
031000     PERFORM 2210-READ-ONE-USER UNTIL WS-FS-USR NOT = 00
031100     CLOSE USR-FILE
031200     .
031300*    CARRIES EVERY COLUMN OF THE USER RECORD ONTO THE TABLE ROW,
031400*    STUDENT-ONLY, STAFF-ONLY AND REP-ONLY FIELDS ALIKE - THE ROW IS
031500*    A REDEFINES OF ONE FIXED AREA, SO NO TYPE CHECK IS NEEDED HERE
031600*    THE WAY A TYPED UNION LANGUAGE MIGHT WANT ONE.
031700 2210-READ-ONE-USER.
031800     READ USR-FILE
031900        AT END
032000           MOVE 99 TO WS-FS-USR
032100        NOT AT END
032200           SET IDX-USER TO TBL-USER-COUNT
032300           ADD 1 TO TBL-USER-COUNT
032400           SET IDX-USER UP BY 1
032500           MOVE USR-TYPE            TO TU-TYPE (IDX-USER)
032600           MOVE USR-ID              TO TU-ID (IDX-USER)
032700           MOVE USR-NAME            TO TU-NAME (IDX-USER)
032800           MOVE USR-PASSWORD        TO TU-PASSWORD (IDX-USER)
032900           MOVE USR-STU-YEAR        TO TU-STU-YEAR (IDX-USER)
033000           MOVE USR-STU-MAJOR       TO TU-STU-MAJOR (IDX-USER)
033100*          TICKET CH-088 - FOLD MAJOR AND COMPANY NAME TO UPPER CASE
033200*          ON RELOAD, SAME AS THE SEED LOAD AND THE CREI/EDTI CARDS,
033300*          SO A RECORD WRITTEN BEFORE THIS FIX STILL COMES BACK
033400*          CLEAN ON THE NEXT RUN.
033500           INSPECT TU-STU-MAJOR (IDX-USER) CONVERTING
033600              'abcdefghijklmnopqrstuvwxyz' TO
033700              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033800           MOVE USR-STU-ACCEPTED-ID TO TU-STU-ACCEPTED-ID
033900                                       (IDX-USER)
034000           MOVE 0 TO TU-STU-APPLIED-COUNT (IDX-USER)
034100           MOVE USR-STF-DEPT        TO TU-STF-DEPT (IDX-USER)
034200           MOVE USR-REP-COMPANY     TO TU-REP-COMPANY (IDX-USER)
034300           INSPECT TU-REP-COMPANY (IDX-USER) CONVERTING
034400              'abcdefghijklmnopqrstuvwxyz' TO
034500              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034600           MOVE USR-REP-POSITION    TO TU-REP-POSITION (IDX-USER)
034700           MOVE USR-REP-APPROVED    TO TU-REP-APPROVED (IDX-USER)
034800*          TU-REP-CREATED-COUNT AND TU-REP-CREATED-LIST AREN'T CARRIED
034900*          ON THE MASTER RECORD - ZEROED HERE AND REBUILT BELOW, IN
035000*          2500-REBUILD-CROSS-REFERENCES, ONCE THE INTERNSHIP MASTER IS
035100*          ALSO IN.  TICKET CH-091.
035200           MOVE 0 TO TU-REP-CREATED-COUNT (IDX-USER)
035300     END-READ
035400     .
035500
035600*    SAME SHAPE AS THE USER MASTER LOAD ABOVE, AGAINST THE
035700*    INTERNSHIP FILE.
035800 2300-LOAD-INTERNSHIP-MASTER.
035900     OPEN INPUT INT-FILE
036000     PERFORM 2310-READ-ONE-INTERNSHIP UNTIL WS-FS-INT NOT = 00
036100     CLOSE INT-FILE
036200     .
036300*    SLOT COUNT IS CLAMPED BETWEEN THE SHOP'S MINIMUM AND MAXIMUM
036400*    PER POSTING ON THE WAY IN, IN CASE A MASTER RECORD WAS EVER
036500*    HAND-PATCHED OUTSIDE THIS PROGRAM TO SOMETHING OUT OF RANGE.
036600 2310-READ-ONE-INTERNSHIP.
036700     READ INT-FILE
036800        AT END
036900           MOVE 99 TO WS-FS-INT
037000        NOT AT END
037100           SET IDX-INTERN TO TBL-INTERNSHIP-COUNT
037200           ADD 1 TO TBL-INTERNSHIP-COUNT
037300           SET IDX-INTERN UP BY 1
037400           MOVE INT-ID              TO TI-ID (IDX-INTERN)
037500           MOVE INT-TITLE           TO TI-TITLE (IDX-INTERN)
037600           MOVE INT-DESC            TO TI-DESC (IDX-INTERN)
037700           MOVE INT-LEVEL           TO TI-LEVEL (IDX-INTERN)
037800*          TICKET CH-088 - FOLD LEVEL, PREFERRED MAJOR AND COMPANY
037900*          NAME TO UPPER CASE ON RELOAD; SEE THE SAME FIX AT THE
038000*          SEED AND USER-MASTER LOAD ABOVE.
038100           INSPECT TI-LEVEL (IDX-INTERN) CONVERTING
038200              'abcdefghijklmnopqrstuvwxyz' TO
038300              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038400           MOVE INT-PREF-MAJOR      TO TI-PREF-MAJOR (IDX-INTERN)
038500           INSPECT TI-PREF-MAJOR (IDX-INTERN) CONVERTING
038600              'abcdefghijklmnopqrstuvwxyz' TO
038700              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038800           MOVE INT-OPEN-DATE       TO TI-OPEN-DATE (IDX-INTERN)
038900           MOVE INT-CLOSE-DATE      TO TI-CLOSE-DATE (IDX-INTERN)
039000           MOVE INT-COMPANY         TO TI-COMPANY (IDX-INTERN)
039100           INSPECT TI-COMPANY (IDX-INTERN) CONVERTING
039200              'abcdefghijklmnopqrstuvwxyz' TO
039300              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039400           MOVE INT-REP-ID          TO TI-REP-ID (IDX-INTERN)
039500           IF INT-SLOTS < WS-MIN-SLOTS
039600              MOVE WS-MIN-SLOTS     TO TI-SLOTS (IDX-INTERN)
039700           ELSE IF INT-SLOTS > WS-MAX-SLOTS
039800              MOVE WS-MAX-SLOTS     TO TI-SLOTS (IDX-INTERN)
039900           ELSE
040000              MOVE INT-SLOTS        TO TI-SLOTS (IDX-INTERN)
040100           END-IF
040200           MOVE INT-VISIBLE         TO TI-VISIBLE (IDX-INTERN)
040300           MOVE INT-STATUS          TO TI-STATUS (IDX-INTERN)
040400           IF INT-CONFIRMED > TI-SLOTS (IDX-INTERN)
040500              MOVE TI-SLOTS (IDX-INTERN)
040600                                    TO TI-CONFIRMED (IDX-INTERN)
040700           ELSE
040800              MOVE INT-CONFIRMED    TO TI-CONFIRMED (IDX-INTERN)
040900           END-IF
041000           MOVE 0 TO TI-APPLICANT-COUNT (IDX-INTERN)
041100     END-READ
041200     .
041300
041400*    THIRD AND LAST MASTER LOAD - THE APPLICATION FILE, ONE ROW PER
041500*    STUDENT-TO-INTERNSHIP APPLICATION ON RECORD.
041600 2400-LOAD-APPLICATION-MASTER.
041700     OPEN INPUT APP-FILE
041800     PERFORM 2410-READ-ONE-APPLICATION UNTIL WS-FS-APP NOT = 00
041900     CLOSE APP-FILE
042000     .
042100*    PLAIN FIELD-FOR-FIELD CARRY; THE APPLICANT/APPLIED CROSS-
042200*    REFERENCE LISTS THIS APPLICATION BELONGS ON ARE NOT REBUILT
042300*    HERE - THAT IS 2500'S JOB, ONCE ALL THREE MASTERS ARE IN.
042400 2410-READ-ONE-APPLICATION.
042500     READ APP-FILE
042600        AT END
042700           MOVE 99 TO WS-FS-APP
042800        NOT AT END
042900           SET IDX-APPL TO TBL-APPLICATION-COUNT
043000           ADD 1 TO TBL-APPLICATION-COUNT
043100           SET IDX-APPL UP BY 1
043200           MOVE APP-ID              TO TA-ID (IDX-APPL)
043300           MOVE APP-INT-ID          TO TA-INT-ID (IDX-APPL)
043400           MOVE APP-STUDENT-ID      TO TA-STUDENT-ID (IDX-APPL)
043500           MOVE APP-STATUS          TO TA-STATUS (IDX-APPL)
043600           MOVE APP-CONFIRMED       TO TA-CONFIRMED (IDX-APPL)
043700     END-READ
043800     .
043900
044000*    TICKET CH-077 SHOP: WALKS THE APPLICATION TABLE ONE ROW AT A
044100*    TIME AND RE-DERIVES, FROM SCRATCH EVERY RUN, THE APPLICANT LIST
044200*    CARRIED ON EACH INTERNSHIP AND THE APPLIED-TO LIST CARRIED ON
044300*    EACH STUDENT.  NEITHER LIST IS TRUSTED TO HAVE SURVIVED A BAD
044400*    RESTORE INTACT, SO BOTH ARE REBUILT HERE EVERY NIGHT RATHER
044500*    THAN MAINTAINED INCREMENTALLY.
044600*    TICKET CH-091 ADDS A THIRD REBUILD BELOW: THE REP'S OWN
044700*    CREATED-LIST AND CREATED-COUNT, WALKED OFF THE INTERNSHIP TABLE
044800*    THE SAME WAY, SINCE 2210 ABOVE ZEROES THEM ON EVERY LOAD AND
044900*    NOTHING WAS EVER PUTTING THEM BACK.
045000 2500-REBUILD-CROSS-REFERENCES.
045100     IF TBL-APPLICATION-COUNT > 0
045200        SET IDX-APPL TO 1
045300        PERFORM 2505-PROCESS-ONE-APPLICATION
045400           UNTIL IDX-APPL > TBL-APPLICATION-COUNT
045500     END-IF
045600     IF TBL-INTERNSHIP-COUNT > 0
045700        SET IDX-INTERN TO 1
045800        PERFORM 2550-REBUILD-ONE-REP-LINK
045900           UNTIL IDX-INTERN > TBL-INTERNSHIP-COUNT
046000     END-IF
046100     .
046200*    ONE APPLICATION ROW DRIVES BOTH CROSS-REFERENCE UPDATES BELOW.
046300 2505-PROCESS-ONE-APPLICATION.
046400     PERFORM 2510-LINK-ONE-APPLICATION
046500     SET IDX-APPL UP BY 1
046600     .
046700
046800*    FINDS THE INTERNSHIP THIS APPLICATION POINTS AT AND, IF IT IS
046900*    STILL ON THE TABLE, ADDS THIS STUDENT TO ITS APPLICANT LIST AND
047000*    THIS INTERNSHIP TO THE STUDENT'S APPLIED LIST.  AN APPLICATION
047100*    WHOSE INTERNSHIP HAS SINCE BEEN REMOVED FROM THE TABLE IS
047200*    SILENTLY SKIPPED - SEARCH FALLS THROUGH THE AT END WITH NO
047300*    ACTION TAKEN.
047400 2510-LINK-ONE-APPLICATION.
047500     SET IDX-INTERN TO 1
047600     SEARCH TBL-INTERNSHIP
047700        AT END
047800           CONTINUE
047900        WHEN TI-ID (IDX-INTERN) = TA-INT-ID (IDX-APPL)
048000           PERFORM 2520-ADD-TO-APPLICANT-LIST
048100           PERFORM 2530-ADD-TO-APPLIED-LIST
048200     END-SEARCH
048300     .
048400
048500*    ADDS THE STUDENT TO THE INTERNSHIP'S APPLICANT-ID LIST UNLESS
048600*    THE STUDENT IS ALREADY THERE OR THE LIST'S TWENTY SLOTS ARE
048700*    FULL (THE SHOP'S CAP ON HOW MANY APPLICANTS ONE INTERNSHIP CAN
048800*    CARRY).
048900 2520-ADD-TO-APPLICANT-LIST.
049000     MOVE 1 TO WS-HIGH-SUFFIX
049100     PERFORM 2521-SCAN-APPLICANT-SLOT
049200        UNTIL WS-HIGH-SUFFIX > TI-APPLICANT-COUNT (IDX-INTERN)
049300           OR TI-APPLICANT-ID (IDX-INTERN WS-HIGH-SUFFIX)
049400              = TA-STUDENT-ID (IDX-APPL)
049500     IF WS-HIGH-SUFFIX > TI-APPLICANT-COUNT (IDX-INTERN)
049600        AND TI-APPLICANT-COUNT (IDX-INTERN) < 20
049700        ADD 1 TO TI-APPLICANT-COUNT (IDX-INTERN)
049800        MOVE TA-STUDENT-ID (IDX-APPL)
049900                        TO TI-APPLICANT-ID (IDX-INTERN
050000                                             TI-APPLICANT-COUNT
050100                                             (IDX-INTERN))
050200     END-IF
050300     .
050400*    ONE STEP OF THE LINEAR SCAN FOR A DUPLICATE/FREE SLOT ABOVE.
050500 2521-SCAN-APPLICANT-SLOT.
050600     ADD 1 TO WS-HIGH-SUFFIX
050700     .
050800
050900*    MIRROR OF 2520 ABOVE, FOR THE STUDENT'S OWN APPLIED-TO LIST.
051000 2530-ADD-TO-APPLIED-LIST.
051100     SET IDX-USER TO 1
051200     SEARCH TBL-USER
051300        AT END
051400           CONTINUE
051500        WHEN TU-ID (IDX-USER) = TA-STUDENT-ID (IDX-APPL)
051600           PERFORM 2540-INSERT-APPLIED-ID
051700     END-SEARCH
051800     .
051900
052000*    ADDS THE INTERNSHIP TO THE STUDENT'S APPLIED LIST UNLESS IT IS
052100*    ALREADY THERE OR THE STUDENT HAS HIT THE THREE-INTERNSHIP
052200*    APPLICATION CAP.
052300 2540-INSERT-APPLIED-ID.
052400     MOVE 1 TO WS-HIGH-SUFFIX
052500     PERFORM 2541-SCAN-APPLIED-SLOT
052600        UNTIL WS-HIGH-SUFFIX > TU-STU-APPLIED-COUNT (IDX-USER)
052700           OR TU-STU-APPLIED-ID (IDX-USER WS-HIGH-SUFFIX)
052800              = TA-INT-ID (IDX-APPL)
052900     IF WS-HIGH-SUFFIX > TU-STU-APPLIED-COUNT (IDX-USER)
053000        AND TU-STU-APPLIED-COUNT (IDX-USER) < 3
053100        ADD 1 TO TU-STU-APPLIED-COUNT (IDX-USER)
053200        MOVE TA-INT-ID (IDX-APPL)
053300                   TO TU-STU-APPLIED-ID (IDX-USER
053400                                         TU-STU-APPLIED-COUNT
053500                                         (IDX-USER))
053600     END-IF
053700     .
053800*    ONE STEP OF THE LINEAR SCAN FOR A DUPLICATE/FREE SLOT ABOVE.
053900 2541-SCAN-APPLIED-SLOT.
054000     ADD 1 TO WS-HIGH-SUFFIX
054100     .
054200
054300*    TICKET CH-091: FINDS THE REP WHO OWNS THIS INTERNSHIP AND, IF THE
054400*    REP IS STILL ON FILE, ADDS THE INTERNSHIP'S ID TO THAT REP'S
054500*    CREATED-LIST - THE SAME LIST P002-CREATE-INTERNSHIP OVER IN
054600*    PROGINCL READS TO ENFORCE THE FIVE-INTERNSHIP-PER-REP CAP.  AN
054700*    INTERNSHIP WHOSE OWNING REP HAS SINCE BEEN REMOVED FROM THE USER
054800*    MASTER IS SILENTLY SKIPPED - SEARCH FALLS THROUGH THE AT END WITH
054900*    NO ACTION TAKEN, SAME AS 2510 ABOVE DOES FOR AN ORPHANED
055000*    APPLICATION.
055100 2550-REBUILD-ONE-REP-LINK.
055200     SET IDX-USER TO 1
055300     SEARCH TBL-USER
055400        AT END
055500           CONTINUE
055600        WHEN TU-ID (IDX-USER) = TI-REP-ID (IDX-INTERN)
055700           PERFORM 2560-ADD-TO-CREATED-LIST
055800     END-SEARCH
055900     SET IDX-INTERN UP BY 1
056000     .
056100
056200*    ADDS THE INTERNSHIP TO THE REP'S CREATED-ID LIST UNLESS IT IS
056300*    ALREADY THERE OR THE LIST'S FIVE SLOTS ARE FULL - SAME SHAPE AS
056400*    2520'S APPLICANT-LIST INSERT ABOVE, CAPPED AT
056500*    WS-MAX-INTERN-PER-REP RATHER THAN THE TWENTY-APPLICANT LIMIT.
056600 2560-ADD-TO-CREATED-LIST.
056700     MOVE 1 TO WS-HIGH-SUFFIX
056800     PERFORM 2561-SCAN-CREATED-SLOT
056900        UNTIL WS-HIGH-SUFFIX > TU-REP-CREATED-COUNT (IDX-USER)
057000           OR TU-REP-CREATED-ID (IDX-USER WS-HIGH-SUFFIX)
057100              = TI-ID (IDX-INTERN)
057200     IF WS-HIGH-SUFFIX > TU-REP-CREATED-COUNT (IDX-USER)
057300        AND TU-REP-CREATED-COUNT (IDX-USER) < WS-MAX-INTERN-PER-REP
057400        ADD 1 TO TU-REP-CREATED-COUNT (IDX-USER)
057500        MOVE TI-ID (IDX-INTERN)
057600                    TO TU-REP-CREATED-ID (IDX-USER
057700                                          TU-REP-CREATED-COUNT
057800                                          (IDX-USER))
057900     END-IF
058000     .
058100*    ONE STEP OF THE LINEAR SCAN FOR A DUPLICATE/FREE SLOT ABOVE.
058200 2561-SCAN-CREATED-SLOT.
058300     ADD 1 TO WS-HIGH-SUFFIX
058400     .
058500
058600*    TICKET CH-061... NO, CH-022'S FOLLOW-ON (CH-061 WAS THE REPORT
058700*    CHANGE) - A SEPARATE NEXT-ID COUNTER FILE KEPT DRIFTING OUT OF
058800*    STEP WITH WHAT WAS ACTUALLY ON THE MASTERS, SO THE COUNTERS ARE
058900*    NOW RE-DERIVED EVERY RUN FROM THE HIGHEST SUFFIX ACTUALLY ON
059000*    FILE INSTEAD OF BEING CARRIED FORWARD IN THEIR OWN FILE.
059100 2600-RESYNC-ID-COUNTERS.
059200     MOVE 0 TO WS-NEXT-INT-SEQ
059300     IF TBL-INTERNSHIP-COUNT > 0
059400        SET IDX-INTERN TO 1
059500        PERFORM 2610-SCAN-ONE-INTERNSHIP-ID
059600           UNTIL IDX-INTERN > TBL-INTERNSHIP-COUNT
059700     END-IF
059800     MOVE 0 TO WS-NEXT-APP-SEQ
059900     IF TBL-APPLICATION-COUNT > 0
060000        SET IDX-APPL TO 1
060100        PERFORM 2620-SCAN-ONE-APPLICATION-ID
060200           UNTIL IDX-APPL > TBL-APPLICATION-COUNT
060300     END-IF
060400     .
060500*    WS-SCRATCH-ID-SUFFIX IS THE REDEFINED NUMERIC TAIL OF THE
060600*    INTERNSHIP ID; KEEP THE HIGHEST ONE SEEN.
060700 2610-SCAN-ONE-INTERNSHIP-ID.
060800     MOVE TI-ID (IDX-INTERN) TO WS-SCRATCH-ID
060900     IF WS-SCRATCH-ID-SUFFIX > WS-NEXT-INT-SEQ
061000        MOVE WS-SCRATCH-ID-SUFFIX TO WS-NEXT-INT-SEQ
061100     END-IF
061200     SET IDX-INTERN UP BY 1
061300     .
061400*    SAME IDEA AS 2610 ABOVE, FOR THE APPLICATION ID SEQUENCE.
061500 2620-SCAN-ONE-APPLICATION-ID.
061600     MOVE TA-ID (IDX-APPL) TO WS-SCRATCH-ID
061700     IF WS-SCRATCH-ID-SUFFIX > WS-NEXT-APP-SEQ
061800        MOVE WS-SCRATCH-ID-SUFFIX TO WS-NEXT-APP-SEQ
061900     END-IF
062000     SET IDX-APPL UP BY 1
062100     .
062200
062300*    TICKET CH-014 SHOP: THE FIRST CARD ON THE TRANSACTION FILE MUST
062400*    BE A DATE CARD GIVING THIS RUN'S BUSINESS DATE - NEVER TRUST
062500*    SYSDATE, WHICH BURNED A RUN THAT SLIPPED PAST MIDNIGHT AND
062600*    CLOSED A DAY'S INTERNSHIPS A DAY EARLY.  NO TRANSACTION FILE AT
062700*    ALL IS A VALID, IF UNUSUAL, LOAD-ONLY RUN.
062800 3000-PROCESS-TRANSACTIONS.
062900     OPEN INPUT TRN-FILE
063000     IF WS-FS-TRN NOT = 00
063100        DISPLAY 'PROGBAT - NO TRANSACTION FILE, RUN IS LOAD-ONLY'
063200     ELSE
063300        READ TRN-FILE
063400           AT END
063500              SET EOF-TRN TO TRUE
063600           NOT AT END
063700              IF TRAN-TYPE = 'DATE'
063800                 MOVE TRAN-VALUE-1 (1:10) TO WS-TODAY-PARAM
063900              ELSE
064000                 DISPLAY 'PROGBAT - MISSING DATE CARD, RUN ABORTED'
064100                 SET EOF-TRN TO TRUE
064200              END-IF
064300        END-READ
064400        PERFORM 3010-READ-ONE-TRANSACTION UNTIL EOF-TRN
064500        CLOSE TRN-FILE
064600     END-IF
064700     .
064800*    ONE CARD, ONE DISPATCH.  THE TRANSACTION COUNT FEEDS BOTH THE
064900*    END-OF-RUN DISPLAY AND THE 'TRAN NNNNNN' LINE WRITTEN FOR EVERY
065000*    CARD BELOW.
065100 3010-READ-ONE-TRANSACTION.
065200     READ TRN-FILE
065300        AT END
065400           SET EOF-TRN TO TRUE
065500        NOT AT END
065600           ADD 1 TO WS-TRAN-COUNT
065700           PERFORM 3100-DISPATCH-TRANSACTION
065800              THRU 3100-EXIT
065900     END-READ
066000     .
066100
066200*    TICKET CH-022/CH-066-ERA ROUTING TABLE.  EVERY TRANSACTION TYPE
066300*    THE HUB UNDERSTANDS IS EVALUATED HERE AND HANDED TO WHICHEVER
066400*    WORKER MODULE OWNS IT; PROGINCL OWNS THE THREE 'CREATE' CODES,
066500*    PROGALTR OWNS EVERY 'CHANGE OF STATE' CODE, PROGEXCL OWNS THE
066600*    ONE DELETE CODE, PROGCONS OWNS LOGIN, AND PROGLIST OWNS THE TWO
066700*    READ-ONLY LISTINGS.  A CODE WHOSE FIRST BYTE IS NOT EVEN
066800*    ALPHABETIC IS REJECTED BEFORE THE EVALUATE EVEN RUNS, AND ANY
066900*    CODE NOT LISTED FALLS THROUGH TO WHEN OTHER.
067000 3100-DISPATCH-TRANSACTION.
067100     MOVE '00'    TO WS-RETURN-CODE
067200     MOVE SPACES  TO WS-RESULT-MESSAGE
067300     IF TRAN-TYPE (1:1) IS NOT WS-ALPHA-CLASS
067400        MOVE '97' TO WS-RETURN-CODE
067500        MOVE 'BAD TRANSACTION CODE ON CARD' TO WS-RESULT-MESSAGE
067600        GO TO 3100-EXIT
067700     END-IF
067800     EVALUATE TRAN-TYPE
067900*       REGC REGISTERS A NEW COMPANY REP, CREI CREATES AN INTERNSHIP
068000*       POSTING, APPL FILES A STUDENT'S APPLICATION - THE THREE WAYS
068100*       A NEW ROW CAN BE ADDED TO ONE OF THE TABLES, ALL OWNED BY
068200*       PROGINCL.
068300        WHEN 'REGC'
068400        WHEN 'CREI'
068500        WHEN 'APPL'
068600           CALL 'PROGINCL' USING WS-BUSINESS-CONSTANTS
068700                                 WS-ID-COUNTERS
068800                                 TBL-USER-CONTROL TBL-USER-AREA
068900                                 TBL-INTERNSHIP-CONTROL
069000                                 TBL-INTERNSHIP-AREA
069100                                 TBL-APPLICATION-CONTROL
069200                                 TBL-APPLICATION-AREA
069300                                 REG-TRANSACTION
069400                                 WS-TODAY-PARAM
069500                                 WS-RETURN-CODE
069600                                 WS-RESULT-MESSAGE
069700*       EVERY CODE THAT CHANGES THE STATE OF A ROW ALREADY ON A TABLE
069800*       RATHER THAN ADDING A NEW ONE IS OWNED BY PROGALTR: PASSWORD
069900*       CHANGE, INTERNSHIP EDIT, VISIBILITY TOGGLE, REP/INTERNSHIP
070000*       APPROVE-OR-REJECT, APPLICATION REVIEW/ACCEPT, AND THE THREE-
070100*       STEP WITHDRAWAL (REQUEST, APPROVE, REJECT).
070200        WHEN 'PWCH'
070300        WHEN 'EDTI'
070400        WHEN 'TOGV'
070500        WHEN 'APRC'
070600        WHEN 'REJC'
070700        WHEN 'APRI'
070800        WHEN 'REJI'
070900        WHEN 'REVW'
071000        WHEN 'ACPT'
071100        WHEN 'WDRQ'
071200        WHEN 'WDRA'
071300        WHEN 'WDRR'
071400           CALL 'PROGALTR' USING WS-BUSINESS-CONSTANTS
071500                                  WS-ID-COUNTERS
071600                                  TBL-USER-CONTROL TBL-USER-AREA
071700                                  TBL-INTERNSHIP-CONTROL
071800                                  TBL-INTERNSHIP-AREA
071900                                  TBL-APPLICATION-CONTROL
072000                                  TBL-APPLICATION-AREA
072100                                  REG-TRANSACTION
072200                                  WS-TODAY-PARAM
072300                                  WS-RETURN-CODE
072400                                  WS-RESULT-MESSAGE
072500*       DELI IS THE ONLY CODE THAT REMOVES A ROW OUTRIGHT - AN
072600*       UNFILLED INTERNSHIP POSTING PULLED BY ITS OWN REP.
072700        WHEN 'DELI'
072800           CALL 'PROGEXCL' USING WS-BUSINESS-CONSTANTS
072900                                  TBL-USER-CONTROL TBL-USER-AREA
073000                                  TBL-INTERNSHIP-CONTROL
073100                                  TBL-INTERNSHIP-AREA
073200                                  TBL-APPLICATION-CONTROL
073300                                  TBL-APPLICATION-AREA
073400                                  REG-TRANSACTION
073500                                  WS-RETURN-CODE
073600                                  WS-RESULT-MESSAGE
073700*       AUTH IS THE LOGIN CHECK - IT DOES NOT TOUCH ANY TABLE, ONLY
073800*       LOOKS ONE UP, SO IT ALONE DOES NOT NEED THE BUSINESS-CONSTANTS
073900*       OR TODAY-PARAM PARAMETERS EVERY OTHER CALL CARRIES.
074000        WHEN 'AUTH'
074100           CALL 'PROGCONS' USING TBL-USER-CONTROL TBL-USER-AREA
074200                                  REG-TRANSACTION
074300                                  WS-RETURN-CODE
074400                                  WS-RESULT-MESSAGE
074500*       ELIG, FILT AND PREP ARE THE THREE READ-ONLY LISTINGS A STUDENT,
074600*       REP OR STAFF MEMBER CAN RUN; NONE OF THE THREE CHANGES A TABLE.
074700*       TICKET CH-092 ADDED PREP - STAFF'S PENDING-REP LISTING - TO THIS
074800*       SAME GROUP SINCE IT TAKES THE IDENTICAL PARAMETER LIST.
074900        WHEN 'ELIG'
075000        WHEN 'FILT'
075100        WHEN 'PREP'
075200           CALL 'PROGLIST' USING WS-BUSINESS-CONSTANTS
075300                                  TBL-USER-CONTROL TBL-USER-AREA
075400                                  TBL-INTERNSHIP-CONTROL
075500                                  TBL-INTERNSHIP-AREA
075600                                  TBL-APPLICATION-CONTROL
075700                                  TBL-APPLICATION-AREA
075800                                  REG-TRANSACTION
075900                                  WS-TODAY-PARAM
076000                                  WS-RETURN-CODE
076100                                  WS-RESULT-MESSAGE
076200        WHEN OTHER
076300           MOVE '98' TO WS-RETURN-CODE
076400           MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-RESULT-MESSAGE
076500     END-EVALUATE
076600     DISPLAY 'TRAN ' WS-TRAN-COUNT ' ' TRAN-TYPE ' ' TRAN-USER-ID
076700             ' RC=' WS-RETURN-CODE ' ' WS-RESULT-MESSAGE
076800     .
076900*    FALL-THROUGH TARGET FOR THE BAD-CODE GO TO ABOVE AND THE
077000*    NORMAL END OF THE PERFORM...THRU FROM 3010.
077100 3100-EXIT.
077200     EXIT.
077300
077400*    END OF RUN - REWRITE ALL THREE MASTERS FROM THE IN-MEMORY
077500*    TABLES, WHICH BY NOW REFLECT EVERY CARD ON TODAY'S TRANSACTION
077600*    DECK.
077700 8000-SAVE-MASTERS.
077800     PERFORM 8100-SAVE-USER-MASTER
077900     PERFORM 8200-SAVE-INTERNSHIP-MASTER
078000     PERFORM 8300-SAVE-APPLICATION-MASTER
078100     .
078200
078300*    REWRITES THE WHOLE USER TABLE BACK TO THE USER MASTER, STUDENT
078400*    AND STAFF/REP ROWS TOGETHER, IN TABLE ORDER.
078500 8100-SAVE-USER-MASTER.
078600     OPEN OUTPUT USR-FILE
078700     IF TBL-USER-COUNT > 0
078800        SET IDX-USER TO 1
078900        PERFORM 8110-WRITE-ONE-USER UNTIL IDX-USER > TBL-USER-COUNT
079000     END-IF
079100     CLOSE USR-FILE
079200     .
079300*    CARRIES ONE TABLE ROW BACK OUT TO THE FIXED USER RECORD LAYOUT,
079400*    FIELD FOR FIELD - THE MIRROR IMAGE OF 2210 ABOVE.
079500 8110-WRITE-ONE-USER.
079600     MOVE TU-TYPE (IDX-USER)            TO USR-TYPE
079700     MOVE TU-ID (IDX-USER)              TO USR-ID
079800     MOVE TU-NAME (IDX-USER)            TO USR-NAME
079900     MOVE TU-PASSWORD (IDX-USER)        TO USR-PASSWORD
080000     MOVE TU-STU-YEAR (IDX-USER)        TO USR-STU-YEAR
080100     MOVE TU-STU-MAJOR (IDX-USER)       TO USR-STU-MAJOR
080200     MOVE TU-STU-ACCEPTED-ID (IDX-USER) TO
080300                                       USR-STU-ACCEPTED-ID
080400     MOVE TU-STF-DEPT (IDX-USER)        TO USR-STF-DEPT
080500     MOVE TU-REP-COMPANY (IDX-USER)     TO USR-REP-COMPANY
080600     MOVE TU-REP-POSITION (IDX-USER)    TO USR-REP-POSITION
080700     MOVE TU-REP-APPROVED (IDX-USER)    TO USR-REP-APPROVED
080800     WRITE REG-USER
080900     SET IDX-USER UP BY 1
081000     .
081100
081200*    REWRITES THE WHOLE INTERNSHIP TABLE BACK TO THE INTERNSHIP
081300*    MASTER.
081400 8200-SAVE-INTERNSHIP-MASTER.
081500     OPEN OUTPUT INT-FILE
081600     IF TBL-INTERNSHIP-COUNT > 0
081700        SET IDX-INTERN TO 1
081800        PERFORM 8210-WRITE-ONE-INTERNSHIP
081900           UNTIL IDX-INTERN > TBL-INTERNSHIP-COUNT
082000     END-IF
082100     CLOSE INT-FILE
082200     .
082300*    MIRROR IMAGE OF 2310 ABOVE.
082400 8210-WRITE-ONE-INTERNSHIP.
082500     MOVE TI-ID (IDX-INTERN)         TO INT-ID
082600     MOVE TI-TITLE (IDX-INTERN)      TO INT-TITLE
082700     MOVE TI-DESC (IDX-INTERN)       TO INT-DESC
082800     MOVE TI-LEVEL (IDX-INTERN)      TO INT-LEVEL
082900     MOVE TI-PREF-MAJOR (IDX-INTERN) TO INT-PREF-MAJOR
083000     MOVE TI-OPEN-DATE (IDX-INTERN)  TO INT-OPEN-DATE
083100     MOVE TI-CLOSE-DATE (IDX-INTERN) TO INT-CLOSE-DATE
083200     MOVE TI-COMPANY (IDX-INTERN)    TO INT-COMPANY
083300     MOVE TI-REP-ID (IDX-INTERN)     TO INT-REP-ID
083400     MOVE TI-SLOTS (IDX-INTERN)      TO INT-SLOTS
083500     MOVE TI-VISIBLE (IDX-INTERN)    TO INT-VISIBLE
083600     MOVE TI-STATUS (IDX-INTERN)     TO INT-STATUS
083700     MOVE TI-CONFIRMED (IDX-INTERN)  TO INT-CONFIRMED
083800     WRITE REG-INTERNSHIP
083900     SET IDX-INTERN UP BY 1
084000     .
084100
084200*    REWRITES THE WHOLE APPLICATION TABLE BACK TO THE APPLICATION
084300*    MASTER.
084400 8300-SAVE-APPLICATION-MASTER.
084500     OPEN OUTPUT APP-FILE
084600     IF TBL-APPLICATION-COUNT > 0
084700        SET IDX-APPL TO 1
084800        PERFORM 8310-WRITE-ONE-APPLICATION
084900           UNTIL IDX-APPL > TBL-APPLICATION-COUNT
085000     END-IF
085100     CLOSE APP-FILE
085200     .
085300*    MIRROR IMAGE OF 2410 ABOVE.
085400 8310-WRITE-ONE-APPLICATION.
085500     MOVE TA-ID (IDX-APPL)         TO APP-ID
085600     MOVE TA-INT-ID (IDX-APPL)     TO APP-INT-ID
085700     MOVE TA-STUDENT-ID (IDX-APPL) TO APP-STUDENT-ID
085800     MOVE TA-STATUS (IDX-APPL)     TO APP-STATUS
085900     MOVE TA-CONFIRMED (IDX-APPL)  TO APP-CONFIRMED
086000     WRITE REG-APPLICATION
086100     SET IDX-APPL UP BY 1
086200     .
086300
086400*    TICKET CH-061 SHOP: RUNS ONCE, AT THE VERY END OF THE JOB,
086500*    AGAINST THE FULLY UPDATED TABLES, RATHER THAN ONCE PER
086600*    TRANSACTION THE WAY IT USED TO.  BORROWS THE SAME
086700*    REG-TRANSACTION/RETURN-CODE INTERFACE EVERY OTHER WORKER CALL
086800*    USES SO PROGLIST DOES NOT NEED A SPECIAL CALLING CONVENTION
086900*    JUST FOR RPT7.
087000 9000-PRODUCE-SUMMARY-REPORT.
087100     MOVE 'RPT7' TO TRAN-TYPE
087200     CALL 'PROGLIST' USING WS-BUSINESS-CONSTANTS
087300                            TBL-USER-CONTROL TBL-USER-AREA
087400                            TBL-INTERNSHIP-CONTROL
087500                            TBL-INTERNSHIP-AREA
087600                            TBL-APPLICATION-CONTROL
087700                            TBL-APPLICATION-AREA
087800                            REG-TRANSACTION
087900                            WS-TODAY-PARAM
088000                            WS-RETURN-CODE
088100                            WS-RESULT-MESSAGE
088200     .
088300
088400*    CLOSING DISPLAY LINES FOR THE OPERATOR'S CONSOLE LOG.
088500 9999-TERMINATE.
088600     DISPLAY 'PROGBAT - ' WS-TRAN-COUNT ' TRANSACTIONS PROCESSED'
088700     DISPLAY 'PROGBAT - INTERNSHIP HUB BATCH RUN COMPLETE'
088800     .
